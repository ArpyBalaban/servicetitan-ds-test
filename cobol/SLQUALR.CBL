000100*                                                                 
000200* SLQUALR.CBL -- SELECT clause for the data-quality summary       
000300* report, printed at the end of the CUSTOMER-EXTRACT run.         
000400*                                                                 
000500 SELECT QUALITY-REPORT ASSIGN TO QUALRP                           
000600        ORGANIZATION IS LINE SEQUENTIAL.                          
