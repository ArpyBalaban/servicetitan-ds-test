000100*
000200* PLINVPR1.CBL -- pass 1 of the two-pass item edit.  Called once
000300* for each INV-ITEM-RECORD belonging to the invoice in hand.
000400* Bad price/quantity fields drop the item; a good item is staged
000500* into W-ACCEPTED-ITEM-TABLE and its extended price is folded
000600* into the invoice total so pass 2 can work out each item's share.
000700*
000800* Pass 1 never writes a detail row itself -- it only decides which
000900* items survive and accumulates W-INVOICE-TOTAL.  PLINVPR2.CBL's
001000* pass 2 runs afterward, once the true total is known, and turns
001100* the staged table into actual WRITEs with each item's percentage
001200* share computed against that total.
001300 3200-EDIT-AND-STAGE-ITEM.
001400*        A non-numeric price or quantity kills the item outright;
001500*        there is no rejected-item output file for invoice
001600*        processing the way CUSTOMER-EXTRACT keeps SKIPPED-ITEMS.
001700    IF  ITM-UNIT-PRICE NOT NUMERIC
001800        OR ITM-QUANTITY NOT NUMERIC
001900        GO TO 3200-EXIT
002000    END-IF.
002100*        Quantity must be a positive count capped at 10000 units;
002200*        zero, negative or absurdly large quantities are dropped
002300*        the same as a bad PICTURE would be.
002400    IF  ITM-QUANTITY NOT > ZERO
002500        OR ITM-QUANTITY > 10000
002600        GO TO 3200-EXIT
002700    END-IF.
002800*        Item survives -- stage it into the next open table slot.
002900    ADD 1 TO W-ACCEPTED-COUNT.
003000    MOVE ITM-ID          TO WAI-ITEM-ID (W-ACCEPTED-COUNT).
003100    MOVE ITM-NAME        TO WAI-ITEM-NAME (W-ACCEPTED-COUNT).
003200    MOVE ITM-TYPE        TO WAI-TYPE-CODE (W-ACCEPTED-COUNT).
003300    MOVE ITM-UNIT-PRICE  TO WAI-UNIT-PRICE (W-ACCEPTED-COUNT).
003400*        Extended price is carried in the table now so pass 2 does
003500*        not need ITM-QUANTITY again -- only WAI-TOTAL-PRICE.
003600    COMPUTE WAI-TOTAL-PRICE (W-ACCEPTED-COUNT) =
003700            ITM-UNIT-PRICE * ITM-QUANTITY.
003800    ADD WAI-TOTAL-PRICE (W-ACCEPTED-COUNT) TO W-INVOICE-TOTAL.
003900 3200-EXIT.
004000    EXIT.
