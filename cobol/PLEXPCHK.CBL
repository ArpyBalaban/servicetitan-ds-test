000100*
000200* PLEXPCHK.CBL -- look up the current invoice's INV-ID against the
000300* expired-invoice table loaded at 2000-LOAD-EXPIRED-TABLE.  Sets
000400* W-FOUND-EXPIRED for the whole invoice; every item row written
000500* for this invoice carries the same OUT-IS-EXPIRED value.
000600*
000700* The table was sized and loaded once, up front, from the
000800* separate expired-invoice-id input; this paragraph runs once per
000900* invoice header read, well before any of that invoice's items
001000* are staged or written.
001100 3050-CHECK-EXPIRED-INVOICE.
001200    MOVE "N" TO W-FOUND-EXPIRED.
001300    MOVE ZERO TO W-EXP-SUB.
001400*        Straight sequential search -- stop on a hit or on running
001500*        off the end of the loaded table.  W-EXPIRED-COUNT is the
001600*        number of entries actually loaded, never the table's
001700*        full OCCURS ceiling.
001800    PERFORM 3060-SEARCH-EXPIRED-TABLE
001900        VARYING W-EXP-SUB FROM 1 BY 1
002000        UNTIL W-EXP-SUB > W-EXPIRED-COUNT
002100            OR FOUND-EXPIRED.
002200 3050-EXIT.
002300    EXIT.
002400
002500*        Tests the saved invoice ID, not the live INV-ID field --
002600*        by the time this runs the item records may already be
002700*        overlaying the header's FD buffer.
002800 3060-SEARCH-EXPIRED-TABLE.
002900    IF  W-SAVED-INVOICE-ID = W-EXPIRED-ID (W-EXP-SUB)
003000        MOVE "Y" TO W-FOUND-EXPIRED
003100    END-IF.
003200 3060-EXIT.
003300    EXIT.
