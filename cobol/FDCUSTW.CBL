000100*
000200* FDCUSTW.CBL -- CUSTOMER-WORK-FILE, the unsorted staging copy of
000300* the customer detail row, laid out exactly like CUSTOMER-DETAIL
000400* (FDCUSTD.CBL) with one extra trailing field, CSTW-SORT-SEQ, that
000500* rides along behind the FILLER so placeholder rows (no product
000600* ID) sort after numbered products within an order (BATCH FLOW:
000700* sort by customer_id, order_id, product_id).  Trailing the field
000800* keeps every byte in front of it aligned with CUSTOMER-DETAIL, so
000900* the sort's GIVING move drops it by simple truncation.
001000*
001100* Written once per customer/order by 3620-WRITE-PLACEHOLDER-ROW
001200* or once per accepted item by 3630-BUILD-AND-STAGE-DETAIL; read
001300* back as SORT's USING file by 4000-SORT-AND-WRITE-DETAIL once
001400* the whole input has been read.
001500 FD  CUSTOMER-WORK-FILE
001600    LABEL RECORDS ARE STANDARD.
001700 01  CSTW-RECORD.
001800*        Customer-level fields, same shape every row.
001900    05  CSTW-CUSTOMER-ID         PIC 9(9).
002000    05  CSTW-CUSTOMER-NAME       PIC X(30).
002100    05  CSTW-REG-DATE            PIC X(10).
002200    05  CSTW-IS-VIP              PIC X(5).
002300*        Order-level fields, zero/spaces on a customer-only row.
002400    05  CSTW-ORDER-ID            PIC 9(9).
002500    05  CSTW-ORDER-DATE          PIC X(10).
002600*        Item-level fields, zero/spaces unless one accepted order
002700*        item is riding on this particular row.
002800    05  CSTW-PRODUCT-ID          PIC 9(9).
002900    05  CSTW-PRODUCT-NAME        PIC X(30).
003000    05  CSTW-CATEGORY            PIC X(11).
003100    05  CSTW-UNIT-PRICE          PIC S9(9)V99.
003200    05  CSTW-ITEM-QUANTITY       PIC S9(7).
003300    05  CSTW-TOTAL-ITEM-PRICE    PIC S9(11)V99.
003400    05  CSTW-ORDER-VALUE-PCT     PIC S9(3)V99.
003500    05  FILLER                   PIC X(03).
003600*        Dropped by CUSTOMER-DETAIL's GIVING move -- see the
003700*        banner above for why it has to trail everything else.
003800    05  CSTW-SORT-SEQ            PIC 9(1).
