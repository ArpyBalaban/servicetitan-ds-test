000100*
000200* FDCUSTD.CBL -- CUSTOMER-DETAIL, the sorted output of
000300* CUSTOMER-EXTRACT.  One row per accepted order item, or one
000400* placeholder row (product fields blank) for a zero-item order.
000500*
000600* Written only by 4000-SORT-AND-WRITE-DETAIL's SORT ... GIVING
000700* clause, after CSSORT-FILE has ordered every buffered work row
000800* by customer ID, order ID, the CSTW-SORT-SEQ tie-breaker, and
000900* product ID -- the physical record layout below is identical to
001000* CUSTOMER-WORK-RECORD (SLCUSTW.CBL/FDCUSTW.CBL) minus the sort
001100* key fields the work record carries but the detail file does not.
001200 FD  CUSTOMER-DETAIL
001300    LABEL RECORDS ARE STANDARD.
001400 01  CUSTOMER-DETAIL-RECORD.
001500*        Customer/order block, repeated on every row for the same
001600*        customer and order -- OUT-IS-VIP is "true "/"false" text,
001700*        not a single-byte flag, to match the spelling the other
001800*        CUSTOMER-EXTRACT rejection logs carry for the same flag.
001900    05  OUT-CUSTOMER-ID          PIC 9(9).
002000    05  OUT-CUSTOMER-NAME        PIC X(30).
002100    05  OUT-REG-DATE             PIC X(10).
002200    05  OUT-IS-VIP               PIC X(5).
002300    05  OUT-ORDER-ID             PIC 9(9).
002400    05  OUT-ORDER-DATE           PIC X(10).
002500*        Item block -- all zero/spaces on a placeholder row.
002600    05  OUT-PRODUCT-ID           PIC 9(9).
002700    05  OUT-PRODUCT-NAME         PIC X(30).
002800    05  OUT-CATEGORY             PIC X(11).
002900    05  OUT-UNIT-PRICE           PIC S9(9)V99.
003000    05  OUT-ITEM-QUANTITY        PIC S9(7).
003100    05  OUT-TOTAL-ITEM-PRICE     PIC S9(11)V99.
003200*        Rounded share of the order total this item represents;
003300*        zero on a placeholder row and on any order whose total
003400*        came out to zero.
003500    05  OUT-ORDER-VALUE-PCT      PIC S9(3)V99.
003600    05  FILLER                   PIC X(03).
