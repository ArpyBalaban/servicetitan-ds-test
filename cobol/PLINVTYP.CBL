000100*
000200* PLINVTYP.CBL -- decode the numeric item-type code into the
000300* nine-character type name carried on the detail row.
000400* 0-MATERIAL  1-EQUIPMENT  2-SERVICE  3-and-anything-else-OTHER.
000500*
000600* W-TYPE-DECODE-TABLE (built in wsinvwk.cbl by REDEFINES over a
000700* compile-time VALUE string) holds the four names in code order,
000800* with OTHER doubling as both code 3 and the fallback for any
000900* code this shop's input format does not define yet.
001000 3100-DECODE-ITEM-TYPE.
001100*        Anything that is not a clean 0-3 digit -- non-numeric, or
001200*        numeric but out of range -- decodes to OTHER rather than
001300*        subscripting the table out of bounds.
001400    IF  WAI-TYPE-CODE (W-ITEM-SUB) NOT NUMERIC
001500        OR WAI-TYPE-CODE (W-ITEM-SUB) > 3
001600        MOVE W-TYPE-DECODE-ENTRY (4) TO W-TYPE-OUT
001700    ELSE
001800*            Table is 1-occurring, code is 0-based, hence the +1.
001900        MOVE W-TYPE-DECODE-ENTRY (WAI-TYPE-CODE (W-ITEM-SUB) + 1)
002000                                     TO W-TYPE-OUT
002100    END-IF.
002200 3100-EXIT.
002300    EXIT.
