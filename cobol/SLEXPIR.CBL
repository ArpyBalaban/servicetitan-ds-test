000100*                                                                 
000200* SLEXPIR.CBL -- SELECT clause for the expired-invoice list.      
000300*                                                                 
000400 SELECT EXPIRED-FILE ASSIGN TO EXPIRFL                            
000500        ORGANIZATION IS LINE SEQUENTIAL.                          
