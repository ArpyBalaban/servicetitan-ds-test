000100*                                                                 
000200* SLCUSTS.CBL -- SELECT clause for the SORT work file used to put 
000300* customer detail rows into customer-id/order-id/product-id order.
000400*                                                                 
000500 SELECT CSSORT-FILE ASSIGN TO CUSTSW.                             
