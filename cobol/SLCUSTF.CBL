000100*                                                                 
000200* SLCUSTF.CBL -- SELECT clause for the customer input file.  Each 
000300* line is tagged in column 1: "C" customer header, "O" order      
000400* header, "I" order item.                                         
000500*                                                                 
000600 SELECT CUSTOMER-FILE ASSIGN TO CUSTFL                            
000700        ORGANIZATION IS LINE SEQUENTIAL.                          
