000100*
000200* wscustwk.cbl
000300* WORKING-STORAGE private to CUSTOMER-EXTRACT: the VIP lookup
000400* table, the per-order item staging table, the category-decode
000500* table, the data-quality counters, and the run switches.
000600*
000700* This copybook is COPYd once, into CUSTOMER-EXTRACT's own
000800* WORKING-STORAGE SECTION -- nothing in here is shared with
000900* INVOICE-EXTRACT (its own work areas live in wsinvwk.cbl); the
001000* two programs happen to parse prices and quantities the same
001100* way, which is why PLPRSINT/PLPRSPRC/PLPRSQTY are COPY members
001200* rather than being written out twice.
001300*
001400* The VIP list is loaded once, at the top of the run, into
001500* W-VIP-TABLE, and searched serially for every customer header
001600* (PLVIPCHK.CBL) -- 20,000 entries is more than the production
001700* VIP file has ever carried, with room to grow.
001800 01  W-VIP-TABLE.
001900    05  W-VIP-ENTRY OCCURS 20000 TIMES.
002000        10  W-VIP-ID             PIC 9(9).
002100    05  FILLER                   PIC X(01).
002200*     W-VIP-COUNT is set once by 2000-LOAD-VIP-TABLE and never
002300*     changed afterward; W-VIP-SUB is the working subscript each
002400*     PLVIPCHK.CBL search runs up from 1 against it.
002500 77  W-VIP-COUNT                  COMP     PIC S9(5) VALUE ZERO.
002600 77  W-VIP-SUB                    COMP     PIC S9(5) VALUE ZERO.
002700
002800*     Pass-1/pass-2 staging for the order in hand.  Pass 1 parses
002900*     every item's price and quantity (whether or not the item
003000*     will later be skipped) so the order total is complete before
003100*     pass 2 decides which items are kept.  999 items is the most
003200*     an order can carry under OF-ORD-ITEM-COUNT's three-digit
003300*     PICTURE, so the table never has to grow past it.
003400*     Each OIS- entry below holds one item's parsed, edited values
003500*     plus an OK flag per field -- 3610-WRITE-ONE-ITEM tests the
003600*     three 88-levels together to decide keep-or-reject, and
003700*     3630-BUILD-AND-STAGE-DETAIL trusts the parsed values without
003800*     re-parsing.
003900 01  W-ORDER-ITEM-TABLE.
004000    05  W-ORDER-ITEM OCCURS 999 TIMES.
004100*        999 is this table's ceiling because OF-ORD-ITEM-COUNT on
004200*        the input file is only three digits wide -- no real order
004300*        could ever carry more items than the table holds.
004400        10  OIS-PRODUCT-ID-RAW   PIC X(15).
004500        10  OIS-PRODUCT-ID       PIC 9(9).
004600        10  OIS-ID-OK            PIC X(1).
004700            88  OIS-ID-EXTRACTED     VALUE "Y".
004800        10  OIS-PRODUCT-NAME     PIC X(30).
004900        10  OIS-CATEGORY-CODE    PIC X(1).
005000        10  OIS-PRICE            PIC S9(9)V99.
005100        10  OIS-PRICE-OK         PIC X(1).
005200            88  OIS-PRICE-VALID      VALUE "Y".
005300        10  OIS-QTY              PIC S9(7).
005400        10  OIS-QTY-OK           PIC X(1).
005500            88  OIS-QTY-VALID        VALUE "Y".
005600    05  FILLER                   PIC X(01).
005700 77  W-ITEM-SUB                   COMP     PIC S9(4) VALUE ZERO.
005800 77  W-ORDER-SUB                  COMP     PIC S9(4) VALUE ZERO.
005900
006000*     W-ORDER-TOTAL-VALUE accumulates across every staged item in
006100*     Pass 1 (3150-READ-AND-PARSE-ITEM), skipped or not, so a
006200*     kept item's percentage-of-order share in Pass 2 reflects the
006300*     whole order, not just the items that survive the edit.
006400 77  W-ORDER-TOTAL-VALUE          PIC S9(11)V99 VALUE ZERO.
006500 77  W-TOTAL-ITEM-PRICE           PIC S9(11)V99 VALUE ZERO.
006600 77  W-CATEGORY-RAW               PIC X(1).
006700
006800*     CUST-HDR-RECORD/CUST-ORD-RECORD/CUST-ITM-RECORD all share
006900*     one buffer under CUSTOMER-FILE's FD (FDCUSTF.CBL), so each
007000*     header field has to be copied here before the next, deeper
007100*     READ overlays it.  Every paragraph past the header edit
007200*     works off these saved copies, never off CF-/OF- fields.
007300*     CF-CUST-ORDER-COUNT/OF-ORD-ITEM-COUNT are DISPLAY numeric
007400*     fields lifted straight off the file -- a garbled count is
007500*     still legal bytes to us, not a PICTURE violation, so the
007600*     RAW copies below are tested IS NUMERIC before they are
007700*     trusted as loop bounds (3020-EDIT-CUSTOMER-HEADER,
007800*     3100-PROCESS-ONE-ORDER).  A bad customer count is
007900*     "Malformed orders field" (customer skipped, count forced
008000*     to zero so PERFORM VARYING cannot run away on garbage); a
008100*     bad item count is treated as an empty item list, warned.
008200 01  W-SAVED-CUST-ID               PIC 9(9).
008300 01  W-SAVED-CUST-NAME             PIC X(30).
008400 01  W-SAVED-CUST-REG-DATE         PIC X(10).
008500*     Raw copy of CF-CUST-ORDER-COUNT, tested IS NUMERIC before
008600*     it is trusted into the COMP field below.
008700 01  W-SAVED-CUST-ORDER-COUNT-RAW  PIC 9(3).
008800 01  W-SAVED-CUST-ORDER-COUNT      COMP     PIC S9(3).
008900*     GDTV-OUT-DATE/the VIP lookup are only computed for an
009000*     accepted customer -- W-CUST-REG-DATE-OUT/W-CUST-IS-VIP-OUT
009100*     hold the values 3620/3630 move onto every detail row (or
009200*     placeholder row) under this customer.
009300 01  W-CUST-REG-DATE-OUT           PIC X(10).
009400 01  W-CUST-IS-VIP-OUT             PIC X(5).
009500
009600*     One order's saved header fields, same save-before-overwrite
009700*     reason as the customer fields above.
009800 01  W-SAVED-ORDER-ID-RAW          PIC X(15).
009900 01  W-SAVED-ORDER-DATE            PIC X(10).
010000*     Raw copy of OF-ORD-ITEM-COUNT, tested IS NUMERIC before it
010100*     is trusted into the COMP field below.
010200 01  W-SAVED-ORDER-ITEM-COUNT-RAW  PIC 9(3).
010300 01  W-SAVED-ORDER-ITEM-COUNT      COMP     PIC S9(3).
010400 01  W-ORDER-ID-OUT                PIC 9(9).
010500 01  W-ORDER-DATE-OUT              PIC X(10).
010600
010700*     Shared scratch fields for PLPRSINT.CBL / PLPRSPRC.CBL /
010800*     PLPRSQTY.CBL.  The caller moves the raw text field to
010900*     W-PARSE-RAW-FIELD, performs the wanted parse paragraph, and
011000*     reads the matching result field back out.  All three parse
011100*     paragraphs share this one set of scratch names -- none of
011200*     them PERFORM each other, so there is never a collision.
011300 77  W-PARSE-RAW-FIELD            PIC X(15).
011400*     W-PARSE-DENSE holds the raw field with embedded spaces
011500*     squeezed out before any digit scan starts; W-PARSE-DENSE-LEN
011600*     is how far into it the squeeze actually got.
011700 77  W-PARSE-DENSE                PIC X(15).
011800 77  W-PARSE-DENSE-LEN            COMP     PIC S9(3) VALUE ZERO.
011900 77  W-PARSE-SUB                  COMP     PIC S9(3) VALUE ZERO.
012000 77  W-PARSE-ONE-CHAR             PIC X(1).
012100 77  W-PARSE-DIGITS               PIC X(15)     VALUE SPACES.
012200 77  W-PARSE-DIGIT-COUNT          COMP     PIC S9(3) VALUE ZERO.
012300
012400*     W-PARSE-IN-RUN/W-PARSE-RUN-DONE track a run of digits while
012500*     PLPRSINT.CBL walks W-PARSE-DENSE one character at a time --
012600*     "run started, run ended" lets the scan stop at the first
012700*     gap after digits instead of reading to the end of the field.
012800 01  W-PARSE-IN-RUN               PIC X(1)      VALUE "N".
012900    88  W-PARSE-RUN-STARTED                    VALUE "Y".
013000 01  W-PARSE-RUN-DONE             PIC X(1)      VALUE "N".
013100    88  W-PARSE-RUN-ENDED                      VALUE "Y".
013200
013300*     W-EXTRACTED-INT-X is a REDEFINES so PLPRSINT.CBL can build
013400*     the extracted digits as alphanumeric (left-justified, one
013500*     character at a time) and then read the same bytes back as
013600*     a zoned PIC 9(9) once the run of digits is complete.
013700 01  W-EXTRACTED-INT-AREA.
013800    05  W-EXTRACTED-INT          PIC 9(9).
013900 01  W-EXTRACTED-INT-X REDEFINES W-EXTRACTED-INT-AREA
014000                                 PIC X(9).
014100 01  W-EXTRACT-OK                 PIC X(1)      VALUE "N".
014200    88  W-EXTRACT-SUCCEEDED                    VALUE "Y".
014300
014400*     Shared decimal-string core (PLPRSPRC.CBL 3150 paragraph),
014500*     used by both the price parser and the quantity parser --
014600*     the quantity parser rejects a W-PARSE-DOT-FOUND result
014700*     rather than use the fractional part PLPRSPRC.CBL builds.
014800 77  W-PARSE-DECIMAL-POINT-AT     COMP     PIC S9(3) VALUE ZERO.
014900 77  W-PARSE-START                COMP     PIC S9(3) VALUE ZERO.
015000 77  W-PARSE-WHOLE-LEN            COMP     PIC S9(3) VALUE ZERO.
015100 77  W-PARSE-FRAC-LEN             COMP     PIC S9(3) VALUE ZERO.
015200*     W-PARSE-FOUND-DOT records the one decimal point a valid
015300*     price or quantity field may carry; a second one sets
015400*     W-PARSE-DIGITS-INVALID instead, same as a non-digit byte.
015500 01  W-PARSE-FOUND-DOT            PIC X(1)      VALUE "N".
015600    88  W-PARSE-DOT-FOUND                      VALUE "Y".
015700 01  W-PARSE-DIGITS-BAD           PIC X(1)      VALUE "N".
015800    88  W-PARSE-DIGITS-INVALID                 VALUE "Y".
015900 01  W-PARSE-SIGN                 PIC X(1)      VALUE "+".
016000 01  W-PARSE-DECIMAL-OK           PIC X(1)      VALUE "N".
016100    88  W-PARSE-DECIMAL-VALID                  VALUE "Y".
016200 01  W-PARSE-DECIMAL-BAD          PIC X(1)      VALUE "N".
016300    88  W-PARSE-DECIMAL-INVALID                VALUE "Y".
016400*     W-PARSE-WHOLE-X/W-PARSE-FRAC-X are REDEFINES of the same two
016500*     reasons as W-EXTRACTED-INT-X above -- built up a character
016600*     at a time as alphanumeric, read back as zoned numeric.
016700 01  W-PARSE-WHOLE-AREA.
016800    05  W-PARSE-WHOLE-PART       PIC 9(9)      VALUE ZERO.
016900 01  W-PARSE-WHOLE-X REDEFINES W-PARSE-WHOLE-AREA
017000                                 PIC X(9).
017100 01  W-PARSE-FRAC-AREA.
017200    05  W-PARSE-FRAC-PART        PIC 9(2)      VALUE ZERO.
017300 01  W-PARSE-FRAC-X REDEFINES W-PARSE-FRAC-AREA
017400                                 PIC X(2).
017500
017600*     PLPRSPRC.CBL's result fields -- a price is only trusted into
017700*     CSTW-UNIT-PRICE/the order total when W-PRICE-PARSED is "Y".
017800 77  W-PARSED-PRICE                PIC S9(9)V99 VALUE ZERO.
017900 01  W-PARSE-PRICE-OK             PIC X(1)      VALUE "N".
018000    88  W-PRICE-PARSED                         VALUE "Y".
018100
018200*     PLPRSQTY.CBL's result fields, same convention as the price
018300*     fields just above.
018400 77  W-PARSED-QTY                 PIC S9(7)     VALUE ZERO.
018500 01  W-PARSE-QTY-OK               PIC X(1)      VALUE "N".
018600    88  W-QTY-PARSED                           VALUE "Y".
018700
018800*       1-ELECTRONICS 2-APPAREL 3-BOOKS 4-HOME GOODS, ELSE MISC
018900*       W-CATEGORY-DECODE-TABLE is a REDEFINES of the literal
019000*       below, sliced into five fixed 11-byte entries; category
019100*       code "5" and anything PLCATDEC.CBL cannot recognize both
019200*       fall through to the MISC entry and count under W-CAT-MISC.
019300 01  W-CATEGORY-DECODE-VALUES     PIC X(55) VALUE
019400    "ElectronicsApparel    Books      Home Goods Misc       ".
019500 01  W-CATEGORY-DECODE-TABLE REDEFINES W-CATEGORY-DECODE-VALUES.
019600    05  W-CATEGORY-DECODE-ENTRY OCCURS 5 TIMES  PIC X(11).
019700*     W-CAT-CODE-NUM is the numeric form of OIS-CATEGORY-CODE
019800*     after PLCATDEC.CBL maps a bad or out-of-range code to 5
019900*     (MISC); it subscripts both the decode table above and
020000*     W-CAT-COUNT-ENTRY below.
020100 77  W-CATEGORY-OUT               PIC X(11).
020200 77  W-CAT-CODE-NUM               COMP     PIC S9(1) VALUE ZERO.
020300*     W-CATEGORY-OUT holds the decoded name for the category code
020400*     on the item in hand; PLCATDEC.CBL moves it onto the detail
020500*     row right before 3630-BUILD-AND-STAGE-DETAIL writes.
020600
020700*     Data-quality summary counters (REPORTS - Quality Summary).
020800*     W-CUST-PROCESSED is bumped for every customer with a present
020900*     ID (3020-EDIT-CUSTOMER-HEADER), independent of a later skip
021000*     for a blank name/date or a malformed orders field -- a
021100*     customer can therefore add to both W-CUST-PROCESSED and
021200*     W-CUST-SKIPPED.  W-TOTAL-DETAIL-ROWS counts every row
021300*     written to CUSTOMER-WORK-FILE, placeholder rows included,
021400*     and is the denominator PLQUALRP.CBL uses for the category
021500*     percentages.
021600 01  W-QUALITY-COUNTERS.
021700    05  W-CUST-PROCESSED         COMP     PIC S9(7) VALUE ZERO.
021800    05  W-CUST-SKIPPED           COMP     PIC S9(7) VALUE ZERO.
021900    05  W-ORDERS-PROCESSED       COMP     PIC S9(7) VALUE ZERO.
022000    05  W-ORDERS-SKIPPED         COMP     PIC S9(7) VALUE ZERO.
022100*        W-ITEMS-PROCESSED/W-ITEMS-SKIPPED never see a skipped
022200*        order's items at all -- the count only moves for items
022300*        actually read off an order that made it past its own
022400*        header edit.
022500    05  W-ITEMS-PROCESSED        COMP     PIC S9(7) VALUE ZERO.
022600    05  W-ITEMS-SKIPPED          COMP     PIC S9(7) VALUE ZERO.
022700    05  W-ZERO-ITEM-ORDERS       COMP     PIC S9(7) VALUE ZERO.
022800    05  W-TOTAL-DETAIL-ROWS      COMP     PIC S9(7) VALUE ZERO.
022900    05  FILLER                   PIC X(01).
023000
023100*     One bucket per category plus MISC, kept both as named
023200*     fields (W-CAT-ELECTRONICS etc, for readability elsewhere)
023300*     and as a REDEFINES table (W-CAT-COUNT-ENTRY) that
023400*     3640-BUMP-CATEGORY-COUNT can subscript by W-CAT-CODE-NUM.
023500 01  W-CATEGORY-COUNTS.
023600    05  W-CAT-ELECTRONICS        COMP     PIC S9(7) VALUE ZERO.
023700    05  W-CAT-APPAREL            COMP     PIC S9(7) VALUE ZERO.
023800    05  W-CAT-BOOKS              COMP     PIC S9(7) VALUE ZERO.
023900    05  W-CAT-HOME-GOODS         COMP     PIC S9(7) VALUE ZERO.
024000    05  W-CAT-MISC               COMP     PIC S9(7) VALUE ZERO.
024100    05  FILLER                   PIC X(01).
024200 01  W-CATEGORY-COUNTS-TABLE REDEFINES W-CATEGORY-COUNTS.
024300    05  W-CAT-COUNT-ENTRY OCCURS 5 TIMES
024400                             COMP     PIC S9(7).
024500
024600*     End-of-file switches for the two input files.
024700 01  W-END-OF-VIP                 PIC X(1).
024800    88  END-OF-VIP               VALUE "Y".
024900
025000 01  W-END-OF-CUSTOMER-FILE       PIC X(1).
025100    88  END-OF-CUSTOMER-FILE     VALUE "Y".
025200
025300*     Set "Y" for the customer/order in hand by the header edit
025400*     paragraphs; tested by every later paragraph under that
025500*     customer/order to decide whether to stage, count, or skip.
025600 01  W-SKIP-CUSTOMER               PIC X(1).
025700    88  SKIP-CUSTOMER             VALUE "Y".
025800
025900*     Reset to "N" at the top of each order (3100-PROCESS-ONE-
026000*     ORDER) even when the owning customer is already skipped,
026100*     so a stale "Y" from a prior order never carries forward.
026200 01  W-SKIP-ORDER                  PIC X(1).
026300    88  SKIP-ORDER                VALUE "Y".
026400
026500*     Set by PLVIPCHK.CBL's table search; read back by
026600*     3020-EDIT-CUSTOMER-HEADER to fill CSTW-IS-VIP.
026700 01  W-FOUND-VIP                   PIC X(1).
026800    88  FOUND-VIP                 VALUE "Y".
026900
027000*     One switch per rejection file -- OPEN OUTPUT only fires the
027100*     first time a record actually has to be written, so a clean
027200*     run with nothing to reject never creates an empty reject
027300*     file, and 4100-CLOSE-REJECT-FILES only CLOSEs a file that
027400*     was actually opened.
027500 01  W-SKPC-SWITCH                 PIC X(1).
027600    88  SKPC-IS-OPEN              VALUE "Y".
027700
027800*     Guards the OPEN for SKIPPED-ORDERS the same way W-SKPC-
027900*     SWITCH guards SKIPPED-CUSTOMERS above -- one switch, one
028000*     reject file, no shared OPEN between the three of them.
028100 01  W-SKPO-SWITCH                 PIC X(1).
028200    88  SKPO-IS-OPEN              VALUE "Y".
028300
028400*     Same idea again for SKIPPED-ITEMS -- the third and last of
028500*     the three reject-file OPEN switches.
028600 01  W-SKPI-SWITCH                 PIC X(1).
028700    88  SKPI-IS-OPEN              VALUE "Y".
028800
028900*     Scratch fields for PLQUALRP.CBL's quality-summary print.
029000*     W-QR-LINE is built a section at a time in working storage
029100*     and moved to QUALR-PRINT-LINE only when a line is complete;
029200*     the two edited fields turn COMP counts and a COMP percentage
029300*     into print-ready digits with suppressed leading zeros.
029400 77  W-QR-LINE                    PIC X(80)     VALUE SPACES.
029500 77  W-QR-COUNT-ED                PIC ZZZZZZ9.
029600 77  W-QR-PCT                     PIC S9(3)V99  VALUE ZERO.
029700 77  W-QR-PCT-ED                  PIC ZZZ9.99.
029800 77  W-CAT-SUB                    COMP     PIC S9(1) VALUE ZERO.
