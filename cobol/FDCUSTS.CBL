000100*
000200* FDCUSTS.CBL -- SD for CSSORT-FILE.  Same fields as CSTW-RECORD,
000300* repeated here (not COPY'd) the way the old deductibles-report
000400* sort step keeps WORK-RECORD and SORT-RECORD as separate,
000500* identically-shaped 01's.  CSS-SORT-SEQ is the trailing tie
000600* breaker that sends placeholder rows to the bottom of the order.
000700*
000800* SORT ON ASCENDING KEY in 4000-SORT-AND-WRITE-DETAIL orders on
000900* CSS-CUSTOMER-ID, then CSS-ORDER-ID, then CSS-PRODUCT-ID, with
001000* CSS-SORT-SEQ last so a customer-only row (no orders at all)
001100* still lands ahead of its own order and item detail rows once
001200* read back out of GIVING.
001300 SD  CSSORT-FILE.
001400 01  CSSORT-RECORD.
001500*        Customer-level fields, carried on every row for the
001600*        customer regardless of whether it is order or item row.
001700    05  CSS-CUSTOMER-ID          PIC 9(9).
001800    05  CSS-CUSTOMER-NAME        PIC X(30).
001900    05  CSS-REG-DATE             PIC X(10).
002000    05  CSS-IS-VIP               PIC X(5).
002100*        Order-level fields.  Zero/spaces on a customer-only row.
002200    05  CSS-ORDER-ID             PIC 9(9).
002300    05  CSS-ORDER-DATE           PIC X(10).
002400*        Item-level fields.  Zero/spaces unless this row carries
002500*        one accepted order item.
002600    05  CSS-PRODUCT-ID           PIC 9(9).
002700    05  CSS-PRODUCT-NAME         PIC X(30).
002800    05  CSS-CATEGORY             PIC X(11).
002900    05  CSS-UNIT-PRICE           PIC S9(9)V99.
003000    05  CSS-ITEM-QUANTITY        PIC S9(7).
003100    05  CSS-TOTAL-ITEM-PRICE     PIC S9(11)V99.
003200*        Item's percentage of its owning order's total value.
003300    05  CSS-ORDER-VALUE-PCT      PIC S9(3)V99.
003400    05  FILLER                   PIC X(03).
003500*        1 for a real accepted-item row, 9 for a zero-item
003600*        order's placeholder row -- sorts the placeholder after
003700*        any item rows sharing the same customer and order ID.
003800    05  CSS-SORT-SEQ             PIC 9(1).
