000100*                                                                 
000200* SLINVD.CBL -- SELECT clause for the sorted invoice detail       
000300* output file.                                                    
000400*                                                                 
000500 SELECT INVOICE-DETAIL ASSIGN TO INVCDT                           
000600        ORGANIZATION IS LINE SEQUENTIAL.                          
