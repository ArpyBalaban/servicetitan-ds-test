000100*                                                                 
000200* SLSKPC.CBL -- SELECT clause for the skipped-customers log.      
000300* Written only when at least one customer is rejected.            
000400*                                                                 
000500 SELECT SKIPPED-CUSTOMERS ASSIGN TO SKIPCU                        
000600        ORGANIZATION IS LINE SEQUENTIAL.                          
