000100*                                                                 
000200* SLCUSTW.CBL -- SELECT clause for the customer work file.  Holds 
000300* buffered detail rows from 3000-PROCESS-ONE-CUSTOMER until the   
000400* sort step puts them in customer/order/product order.            
000500*                                                                 
000600 SELECT CUSTOMER-WORK-FILE ASSIGN TO CUSTWK                       
000700        ORGANIZATION IS SEQUENTIAL.                               
