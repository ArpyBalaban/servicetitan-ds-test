000100*                                                                 
000200* FDQUALR.CBL -- QUALITY-REPORT.  Plain print lines, no carriage- 
000300* control byte; 6000-PRINT-QUALITY-REPORT builds each line in     
000400* working storage and moves it here a line at a time.             
000500*                                                                 
000600 FD  QUALITY-REPORT
000700     LABEL RECORDS ARE OMITTED.
000800*    78-byte text plus the usual 2-byte FILLER pad -- no C01/
000900*    TOP-OF-FORM control byte, since this is a one-page summary.
001000 01  QUALR-PRINT-LINE.
001100     05  QUALR-LINE-TEXT           PIC X(78).
001200     05  FILLER                    PIC X(02).
