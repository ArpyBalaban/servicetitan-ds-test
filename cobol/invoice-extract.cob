000100*
000200* INVOICE-EXTRACT
000300*
000400* Flattens the header/item hierarchy on INVOICE-FILE into one
000500* INVOICE-DETAIL row per accepted item, decoding the item type,
000600* totalling each item's extended price, working out that item's
000700* share of its invoice, and flagging invoices carried on the
000800* expired-invoice list.
000900*
001000* INVOICE-FILE is read header-then-items, same shape as the
001100* CUSTOMER-EXTRACT input -- one INV-ID header record followed by
001200* INV-ITEM-COUNT item records, no trailer, no blank row.  The
001300* header and item records share one FD buffer (see FDINVH.CBL and
001400* FDINVW.CBL), which is why the header fields this paragraph needs
001500* past the first item READ are saved off before that READ happens.
001600*
001700* CHANGE LOG
001800*     05/14/92  RJM  TKT-4410  Original pass-1/pass-2 item edit
001900*     05/22/92  RJM  TKT-4410  Added expired-invoice flag lookup
002000*     06/03/92  RJM  TKT-4441  Quantity sanity check, 0 and >10000
002100*     11/30/98  DCP  TKT-5509  Y2K: CCYY-MM-DD date fields through
002200*                               retired 2-digit year comparisons
002300*     03/09/01  KLS  TKT-5988  Sort step moved to GIVING clause so
002400*                          work file doubles as sort input
002500*     09/17/02  DCP  TKT-6104  Expired-invoice table bumped to
002600*                          match the new invoice volume; no
002700*                          logic change, just the OCCURS ceiling.
002800*     02/04/03  KLS  TKT-6190  Confirmed item percentage-share
002900*                          field still rounds correctly at the
003000*                          new nine-digit price width.
003100*     08/19/05  DCP  TKT-6347  Reviewed header/item FD sharing
003200*                          after a related defect on the
003300*                          customer side; no change needed here,
003400*                          the saved-field pattern already guards
003500*                          against the same overlay mistake.
003600*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     INVOICE-EXTRACT.
003900 AUTHOR.         R J MASTERS.
004000 INSTALLATION.   DATA PROCESSING.
004100 DATE-WRITTEN.   05/14/92.
004200 DATE-COMPILED.
004300 SECURITY.       COMPANY CONFIDENTIAL.  FOR AUTHORIZED USE ONLY.
004400
004500*    C01 below is the only SPECIAL-NAMES entry this unit needs --
004600*    no UPSI switches, no alternate print-class conditions.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000    C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500*    EXPIRED-FILE, INVOICE-FILE and the sort's work/output pair --
005600*    see the SL*.CBL copybooks below for the ASSIGN names the
005700*    operator's JCL/run-deck ties to real datasets.
005800*    IVSORT-FILE (SLINVS.CBL) is the SORT verb's own scratch
005900*    file, never OPENed or CLOSEd directly by this program.
006000    COPY "SLEXPIR.CBL".
006100    COPY "SLINVH.CBL".
006200    COPY "SLINVW.CBL".
006300    COPY "SLINVS.CBL".
006400    COPY "SLINVD.CBL".
006500*    Logical names only above -- the operator's own JCL supplies
006600*    the real dataset behind each ddname at execution time.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100*    FD layouts for both inputs, the intermediate sort work
007200*    file, the SORT work file, and the final detail output.
007300*    See each FD*.CBL copybook for field-level commentary.
007400    COPY "FDEXPIR.CBL".
007500    COPY "FDINVH.CBL".
007600    COPY "FDINVW.CBL".
007700    COPY "FDINVS.CBL".
007800    COPY "FDINVD.CBL".
007900
008000 WORKING-STORAGE SECTION.
008100
008200*    wsdtval.cbl is the shared date-scratch area used by
008300*    PLDTVAL.CBL; wsinvwk.cbl carries every other working
008400*    program needs -- switches, counters, saved-header fields and
008500*    the accepted-item staging table pass 1 fills, pass 2 drains.
008600    COPY "wsdtval.cbl".
008700    COPY "wsinvwk.cbl".
008800
008900 PROCEDURE DIVISION.
009000
009100*    Top-level driver -- load the expired table once, then
009200*    process invoices (already-read-ahead header) until end
009300*    of file, sort and write the detail rows in one pass,
009400*    report the row count, and stop.  No report is produced
009500*    by this unit; the sorted INVOICE-DETAIL file is the
009600*    deliverable.
009700 1000-MAIN-LOGIC.
009800    PERFORM 1100-INITIALIZE THRU 1100-EXIT.
009900    PERFORM 2000-LOAD-EXPIRED-TABLE THRU 2000-EXIT.
010000    PERFORM 3010-READ-INVOICE-HEADER THRU 3010-EXIT.
010100    PERFORM 3000-PROCESS-ONE-INVOICE THRU 3000-EXIT
010200        UNTIL END-OF-INVOICE-FILE.
010300    PERFORM 4000-SORT-AND-WRITE-DETAIL THRU 4000-EXIT.
010400    PERFORM 5000-DISPLAY-COUNT THRU 5000-EXIT.
010500    STOP RUN.
010600 1000-EXIT.
010700    EXIT.
010800*    The leading digit of every paragraph name below groups it by
010900*    BATCH FLOW step -- 1xxx setup, 2xxx the expired-invoice table
011000*    load, 3xxx the invoice/item walk, 4xxx sort and cleanup, 5xxx
011100*    the end-of-run count -- the same numbering its sister program
011200*    CUSTOMER-EXTRACT follows.
011300
011400*    Open the three files this unit owns directly (the sort's own
011500*    work file is opened/closed by the SORT verb itself, not here)
011600*    and prime every switch and counter to its starting value.
011700*    GDTV-CHECK-RUN-DATE is left off for the life of the run -- an
011800*    invoice creation date is only range-checked for being a real
011900*    calendar date, never against 1900 or the run date the way a
012000*    customer registration date is.
012100 1100-INITIALIZE.
012200*    INVOICE-WORK-FILE is an intermediate file, not the final
012300*    deliverable -- it is written here, then re-read and
012400*    rewritten in sorted order as INVOICE-DETAIL below.
012500    OPEN INPUT  EXPIRED-FILE
012600    OPEN INPUT  INVOICE-FILE
012700    OPEN OUTPUT INVOICE-WORK-FILE.
012800*    No VIP-style working table is loaded here -- the expired-
012900*    invoice list below is this program's only lookup table.
013000*    End-of-file switches -- both start "N", neither file has
013100*    been read yet.
013200    MOVE "N" TO W-END-OF-EXPIRED.
013300    MOVE "N" TO W-END-OF-INVOICE-FILE.
013400    MOVE "N" TO GDTV-CHECK-RUN-DATE.
013500    MOVE ZERO TO W-EXPIRED-COUNT.
013600    MOVE ZERO TO W-ROW-COUNT.
013700 1100-EXIT.
013800    EXIT.
013900
014000*    BATCH FLOW 1 -- load the expired-invoice ID list into
014100*    memory before any invoice is read.  The table is searched
014200*    once per invoice at 3050-CHECK-EXPIRED-INVOICE rather than
014300*    re-reading EXPIRED-FILE for every invoice.
014400 2000-LOAD-EXPIRED-TABLE.
014500    PERFORM 2100-READ-EXPIRED-RECORD THRU 2100-EXIT
014600        UNTIL END-OF-EXPIRED.
014700    CLOSE EXPIRED-FILE.
014800*        W-EXPIRED-COUNT is the table row count, not yet a
014900*        per-invoice match count -- 3050-CHECK-EXPIRED-INVOICE
015000*        below does the actual search per invoice.
015100 2000-EXIT.
015200    EXIT.
015300
015400*    A blank EXP-INV-ID is treated as a filler/trailer row, not a
015500*    real expired-invoice entry, and is not added to the table.
015600 2100-READ-EXPIRED-RECORD.
015700*    EXPIRED-FILE carries EXP-INV-ID and nothing else this
015800*    program needs -- one ID per row, no date, no reason code.
015900    READ EXPIRED-FILE
016000        AT END
016100            MOVE "Y" TO W-END-OF-EXPIRED
016200        NOT AT END
016300            IF  EXP-INV-ID NOT = SPACES
016400                ADD 1 TO W-EXPIRED-COUNT
016500                MOVE EXP-INV-ID TO W-EXPIRED-ID (W-EXPIRED-COUNT)
016600            END-IF
016700    END-READ.
016800 2100-EXIT.
016900    EXIT.
017000
017100*    BATCH FLOW 2 -- one invoice (header plus its item records).
017200*    An invalid creation date or an empty item list skips the
017300*    whole invoice; the item records that follow are still read
017400*    off the file so the next header lines up correctly.
017500*    INV-ID/INV-CREATED-ON/INV-ITEM-COUNT share FD storage with
017600*    INV-ITEM-RECORD, so they are saved off before the first item
017700*    read overlays them; the item loop and the pass-2 write both
017800*    work from the saved copies, never the live header fields.
017900 3000-PROCESS-ONE-INVOICE.
018000*    Save the three header fields this paragraph and its
018100*    children need before the pass-1 item loop below starts
018200*    overlaying the shared FD buffer with item records.
018300    MOVE INV-ID             TO W-SAVED-INVOICE-ID.
018400    MOVE INV-CREATED-ON     TO W-SAVED-CREATED-ON.
018500    MOVE INV-ITEM-COUNT     TO W-SAVED-ITEM-COUNT.
018600    PERFORM 3020-EDIT-HEADER-DATE THRU 3020-EXIT.
018700    PERFORM 3050-CHECK-EXPIRED-INVOICE THRU 3050-EXIT.
018800*    W-ACCEPTED-COUNT and W-INVOICE-TOTAL are zeroed for every
018900*    invoice, skipped or not -- pass 1 below always runs the
019000*    full item loop, so both must start clean every time.
019100    MOVE ZERO TO W-ACCEPTED-COUNT.
019200    MOVE ZERO TO W-INVOICE-TOTAL.
019300*    Pass 1 -- one 3030-READ-AND-EDIT-ITEM per item record on the
019400*    file, whether or not the invoice itself is being skipped, so
019500*    the read position stays in step with the file.
019600    PERFORM 3030-READ-AND-EDIT-ITEM THRU 3030-EXIT
019700        VARYING W-ITEM-SUB FROM 1 BY 1
019800        UNTIL W-ITEM-SUB > W-SAVED-ITEM-COUNT.
019900*    Pass 2 -- only runs for an invoice not skipped; every
020000*    accepted item staged during pass 1 gets its detail row
020100*    written here, with its percentage share computed against the
020200*    final W-INVOICE-TOTAL pass 1 accumulated.
020300    IF  NOT SKIP-INVOICE
020400        PERFORM 3300-WRITE-STAGED-ITEMS THRU 3300-EXIT
020500    END-IF.
020600    PERFORM 3010-READ-INVOICE-HEADER THRU 3010-EXIT.
020700 3000-EXIT.
020800    EXIT.
020900
021000*    Read-ahead pattern -- the header for the NEXT invoice is read
021100*    at the bottom of 3000-PROCESS-ONE-INVOICE (and once
021200*    before the main loop) so 1000-MAIN-LOGIC's UNTIL test
021300*    always looks at a header already sitting in the buffer.
021400 3010-READ-INVOICE-HEADER.
021500*    No NOT AT END clause needed -- the header fields this
021600*    READ refreshes are only trusted after the caller's UNTIL
021700*    test confirms the file is not at end.
021800    READ INVOICE-FILE
021900        AT END
022000            MOVE "Y" TO W-END-OF-INVOICE-FILE
022100    END-READ.
022200 3010-EXIT.
022300    EXIT.
022400
022500*    Two independent skip conditions are checked here and both set
022600*    the same W-SKIP-INVOICE switch -- a bad date and a zero item
022700*    count are not mutually exclusive, and either one alone is
022800*    reason enough to drop every item under this header.
022900 3020-EDIT-HEADER-DATE.
023000*    Reset the switch to "N" first -- a prior invoice's skip
023100*    does not carry forward, and this is the only paragraph
023200*    that can turn it back on for the invoice now in hand.
023300    MOVE "N" TO W-SKIP-INVOICE.
023400    MOVE W-SAVED-CREATED-ON TO GDTV-RAW-DATE.
023500    PERFORM 2900-VALIDATE-GDTV-DATE THRU 2900-EXIT.
023600    IF  NOT GDTV-VALID-DATE-INFORMED
023700        MOVE "Y" TO W-SKIP-INVOICE
023800        DISPLAY "INVOICE-EXTRACT: BAD DATE, INVOICE "
023900                W-SAVED-INVOICE-ID " SKIPPED"
024000    END-IF.
024100    IF  W-SAVED-ITEM-COUNT = ZERO
024200        MOVE "Y" TO W-SKIP-INVOICE
024300        DISPLAY "INVOICE-EXTRACT: NO ITEM LIST, INVOICE "
024400                W-SAVED-INVOICE-ID " SKIPPED"
024500    END-IF.
024600 3020-EXIT.
024700    EXIT.
024800
024900*    Reads one INV-ITEM-RECORD off the shared FD buffer; the
025000*    edit/stage below only fires when the invoice has not
025100*    already been marked for skipping, but the READ itself
025200*    always happens so file position tracks the item count.
025300 3030-READ-AND-EDIT-ITEM.
025400    READ INVOICE-FILE
025500        AT END
025600            MOVE "Y" TO W-END-OF-INVOICE-FILE
025700    END-READ.
025800    IF  NOT SKIP-INVOICE
025900        PERFORM 3200-EDIT-AND-STAGE-ITEM THRU 3200-EXIT
026000    END-IF.
026100 3030-EXIT.
026200    EXIT.
026300
026400*    BATCH FLOW 3 -- sort the buffered work rows by invoice ID
026500*    and item ID and write the detail file in one pass.  Both
026600*    files this unit touches directly are closed first; the
026700*    SORT verb opens/closes IVSORT-FILE and INVOICE-WORK-FILE/
026800*    INVOICE-DETAIL on its own.
026900 4000-SORT-AND-WRITE-DETAIL.
027000    CLOSE INVOICE-WORK-FILE.
027100    CLOSE INVOICE-FILE.
027200*    Ascending by invoice, then by item within the invoice --
027300*    the order INVOICE-DETAIL's consumers expect the rows in.
027400    SORT IVSORT-FILE
027500        ON ASCENDING KEY IVS-INVOICE-ID
027600        ON ASCENDING KEY IVS-INVOICEITEM-ID
027700        USING INVOICE-WORK-FILE
027800        GIVING INVOICE-DETAIL.
027900 4000-EXIT.
028000    EXIT.
028100
028200*    BATCH FLOW 4 -- row count display; this unit has no printed
028300*    report of its own, only a one-line row-count DISPLAY to the
028400*    operator's console/job log.
028500 5000-DISPLAY-COUNT.
028600*    W-ROW-COUNT is bumped once per item row written, at
028700*    3310-WRITE-ONE-ITEM in PLINVPR2.CBL, not once per invoice.
028800    DISPLAY "INVOICE-EXTRACT: SAVED " W-ROW-COUNT " ROWS".
028900 5000-EXIT.
029000    EXIT.
029100
029200*    Shared date-edit paragraph (2800-/2900-), called with
029300*    GDTV-CHECK-RUN-DATE left off for the life of the run.
029400    COPY "PLDTVAL.CBL".
029500*    Expired-invoice table lookup (3050-/3060-).
029600    COPY "PLEXPCHK.CBL".
029700*    Pass-1 item edit and staging (3200-).
029800    COPY "PLINVPR1.CBL".
029900*    Item-type-code decode, shared by pass 2 (3100-).
030000    COPY "PLINVTYP.CBL".
030100*    Pass-2 item write, percentage-of-invoice, expired stamp
030200*    (3300-/3310-).
030300    COPY "PLINVPR2.CBL".
