000100*
000200* PLPRSQTY.CBL -- quantity parser.  Rides on PLPRSPRC.CBL's shared
000300* 3150 decimal scanner; any fraction digits typed after the point
000400* are simply discarded (a quantity is a whole count of units).
000500*
000600*     03/09/97  RJM  PR 2241  ORIGINAL FOR CUSTOMER-EXTRACT.
000700*
000800* Sharing 3150-PARSE-DECIMAL-STRING with PLPRSPRC.CBL means a
000900* quantity field like "12.00" or even a stray "12.5" parses
001000* without blowing up -- the whole-number part is kept and the
001100* fractional part is thrown away, rather than rejecting the
001200* field outright the way a strict numeric edit would.
001300 3250-PARSE-QUANTITY.
001400    MOVE IF-OITM-QTY-RAW  TO W-PARSE-RAW-FIELD
001500    PERFORM 3150-PARSE-DECIMAL-STRING
001600    IF W-PARSE-DECIMAL-VALID
001700        MOVE "Y"           TO W-PARSE-QTY-OK
001800*            A negative raw quantity is accepted by the scanner
001900*            but this shop has never seen one on real input; the
002000*            sign is still honored here rather than assumed away.
002100        IF W-PARSE-SIGN = "-"
002200            COMPUTE W-PARSED-QTY = W-PARSE-WHOLE-PART * -1
002300        ELSE
002400            MOVE W-PARSE-WHOLE-PART TO W-PARSED-QTY
002500        END-IF
002600    ELSE
002700        MOVE "N"           TO W-PARSE-QTY-OK
002800        MOVE ZERO          TO W-PARSED-QTY
002900    END-IF.
003000*        W-PARSE-FRAC-PART is never read here -- PLPRSPRC.CBL's
003100*        3150 builds it the same way for both callers, but a
003200*        quantity has no use for a fractional unit count.
003300 3250-EXIT.
003400    EXIT.
