000100*
000200* FDINVH.CBL -- INVOICE-FILE.  Two record formats share this FD:
000300* INV-HEADER-RECORD opens an invoice, and is followed by exactly
000400* INV-ITEM-COUNT occurrences of INV-ITEM-RECORD.  The program
000500* itself keeps track of which format is due next; the file has
000600* no record-type tag of its own.
000700 FD  INVOICE-FILE
000800    LABEL RECORDS ARE STANDARD.
000900*    57 bytes of FILLER pads the header out to the same 70-byte
001000*    record length INV-ITEM-RECORD below comes to.
001100 01  INV-HEADER-RECORD.
001200    05  INV-ID                   PIC X(10).
001300    05  INV-CREATED-ON           PIC X(10).
001400*    INV-ITEM-COUNT is the loop bound 3000-PROCESS-ONE-INVOICE's
001500*    pass 1 reads by -- a value of zero skips the whole invoice,
001600*    but unlike CUSTOMER-FILE's order count this field is never
001700*    itself checked for non-numeric garbage.
001800    05  INV-ITEM-COUNT           PIC 9(3).
001900    05  FILLER                   PIC X(57).
002000*    ITM-TYPE is a one-digit code (0-3); PLINVTYP.CBL's 3100
002100*    paragraph decodes it to the nine-byte name the detail file
002200*    actually carries.  ITM-QUANTITY is signed but never expected
002300*    negative on real input -- the sign position just follows the
002400*    shop's usual S9 habit for a count field.
002500 01  INV-ITEM-RECORD.
002600    05  ITM-ID                   PIC 9(9).
002700    05  ITM-NAME                 PIC X(30).
002800    05  ITM-TYPE                 PIC 9(1).
002900    05  ITM-UNIT-PRICE           PIC S9(9).
003000    05  ITM-QUANTITY             PIC S9(5).
003100    05  FILLER                   PIC X(26).
