000100*
000200* FDCUSTF.CBL -- CUSTOMER-FILE.  Three record formats share this
000300* FD back to back under one customer -- CUST-HDR-RECORD, then
000400* CF-CUST-ORDER-COUNT CUST-ORD-RECORDs, then each order's own
000500* OF-ORD-ITEM-COUNT CUST-ITM-RECORDs.  There is no reliable tag
000600* byte: CUSTOMER-EXTRACT never tests CF-RECORD-TYPE/OF-RECORD-
000700* TYPE/IF-RECORD-TYPE below, it tracks which of the three 01's is
000800* sitting in the buffer purely by counting reads against the two
000900* count fields -- see 3000-PROCESS-ONE-CUSTOMER's own commentary.
001000*
001100*   CUST-HDR-RECORD  -- one customer, opens its order list
001200*   CUST-ORD-RECORD  -- one order of the customer above
001300*   CUST-ITM-RECORD  -- one item of the order above
001400 FD  CUSTOMER-FILE
001500    LABEL RECORDS ARE STANDARD.
001600*    47 bytes of FILLER pads the header out to the same 101-byte
001700*    record length as the other two shapes -- CUSTOMER-FILE is a
001800*    fixed-length sequential file, so every 01 under this FD has
001900*    to come out to the same physical width.
002000 01  CUST-HDR-RECORD.
002100    05  CF-RECORD-TYPE           PIC X(1).
002200    05  CF-CUST-ID               PIC 9(9).
002300    05  CF-CUST-NAME             PIC X(30).
002400    05  CF-CUST-REG-DATE         PIC X(10).
002500    05  CF-CUST-ORDER-COUNT      PIC 9(3).
002600    05  FILLER                   PIC X(47).
002700*    OF-ORD-ID-RAW is a raw 15-byte string, not PIC 9 -- the order
002800*    ID on the input can carry non-digit noise that 3400-EXTRACT-
002900*    INTEGER-FROM-STRING in CUSTOMER-EXTRACT has to dig the real
003000*    number out of before the edited ID is usable.
003100 01  CUST-ORD-RECORD.
003200    05  OF-RECORD-TYPE           PIC X(1).
003300    05  OF-ORD-ID-RAW            PIC X(15).
003400    05  OF-ORD-DATE              PIC X(10).
003500    05  OF-ORD-ITEM-COUNT        PIC 9(3).
003600    05  FILLER                   PIC X(71).
003700*    IF-OITM-PRICE-RAW/IF-OITM-QTY-RAW are likewise raw strings --
003800*    PLPRSPRC.CBL/PLPRSQTY.CBL strip dollar signs, commas, and the
003900*    FREE/INVALID/NONE sentinel words out of them before anything
004000*    numeric is trusted.  IF-OITM-CATEGORY is the one-byte code
004100*    PLCATDEC.CBL's 3300 paragraph decodes to a category name.
004200 01  CUST-ITM-RECORD.
004300    05  IF-RECORD-TYPE           PIC X(1).
004400    05  IF-OITM-ID-RAW           PIC X(15).
004500    05  IF-OITM-NAME             PIC X(30).
004600    05  IF-OITM-CATEGORY         PIC X(1).
004700    05  IF-OITM-PRICE-RAW        PIC X(15).
004800    05  IF-OITM-QTY-RAW          PIC X(10).
004900    05  FILLER                   PIC X(28).
