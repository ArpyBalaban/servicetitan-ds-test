000100*                                                                 
000200* FDSKPC.CBL -- one rejected customer per line: the raw customer  
000300* ID text (the header may be too malformed to carry a real 9(9)   
000400* ID) and the reason verbatim.                                    
000500*                                                                 
000600 FD  SKIPPED-CUSTOMERS                                            
000700     LABEL RECORDS ARE STANDARD.                                  
000800 01  SKPC-RECORD.
000900     05  SKPC-CUSTOMER-ID         PIC X(10).
001000     05  FILLER                   PIC X(02).
001100*        SKPC-REASON carries one of a handful of fixed literal
001200*        texts moved by the customer-extract rejection paths --
001300*        missing ID, malformed orders field, and the like -- not
001400*        a coded reason with a separate decode table.
001500     05  SKPC-REASON              PIC X(40).
001600     05  FILLER                   PIC X(28).
