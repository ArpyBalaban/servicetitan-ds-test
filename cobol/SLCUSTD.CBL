000100*                                                                 
000200* SLCUSTD.CBL -- SELECT clause for the sorted customer detail     
000300* output file.                                                    
000400*                                                                 
000500 SELECT CUSTOMER-DETAIL ASSIGN TO CUSTDT                          
000600        ORGANIZATION IS LINE SEQUENTIAL.                          
