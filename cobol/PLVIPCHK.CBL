000100*                                                                 
000200* PLVIPCHK.CBL -- look up the current customer's saved customer ID
000300* against the VIP table loaded at 2000-LOAD-VIP-TABLE.  Sets      
000400* W-FOUND-VIP, which drives OUT-IS-VIP on every detail row        
000500* written for this customer.  Tests W-SAVED-CUST-ID, not the live 
000600* CF-CUST-ID field, since CF-CUST-ID is long overlaid by order and
000700* item reads by the time later rows for this customer get written.
000800*                                                                 
000900*     03/09/97  RJM  PR 2241  ORIGINAL FOR CUSTOMER-EXTRACT.      
001000*                                                                 
001100 3070-CHECK-VIP-CUSTOMER.
001200*        Plain serial search, oldest-first, stopping the instant
001300*        a match is found -- W-VIP-COUNT never runs past 20000,
001400*        so an indexed or binary search has never been needed.
001500     MOVE "N" TO W-FOUND-VIP.
001600     MOVE ZERO TO W-VIP-SUB.
001700     PERFORM 3080-SEARCH-VIP-TABLE
001800         VARYING W-VIP-SUB FROM 1 BY 1
001900         UNTIL W-VIP-SUB > W-VIP-COUNT
002000             OR FOUND-VIP.
002100 3070-EXIT.
002200     EXIT.
002300*
002400*        One table slot per call -- FOUND-VIP stops 3070's PERFORM
002500*        VARYING above the instant this paragraph sets it.
002600 3080-SEARCH-VIP-TABLE.
002700     IF  W-SAVED-CUST-ID = W-VIP-ID (W-VIP-SUB)
002800         MOVE "Y" TO W-FOUND-VIP
002900     END-IF.
003000 3080-EXIT.
003100     EXIT.
