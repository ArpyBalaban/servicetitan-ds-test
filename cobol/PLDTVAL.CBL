000100*
000200* PLDTVAL.CBL
000300* Shared date-field validation paragraph.  Called by both
000400* INVOICE-EXTRACT and CUSTOMER-EXTRACT to turn a raw CCYY-MM-DD
000500* field off the input file into either a clean output date or
000600* a blank, without ever stopping the run -- a bad date skips
000700* its own record, not the whole job.
000800*
000900* GDTV-RAW-DATE/GDTV-CCYY/GDTV-MM/GDTV-DD/GDTV-DASH-1/GDTV-DASH-2
001000* are all REDEFINES of the same ten bytes -- the caller moves the
001100* file's date field into GDTV-RAW-DATE once and this paragraph
001200* looks at it through whichever of the other names fits the check
001300* being made.  GDTV-RANGE-CHECK-ON is a switch the caller sets
001400* before the PERFORM -- CUSTOMER-EXTRACT turns it on (dates must
001500* be 1900 or later, no later than the run date); INVOICE-EXTRACT
001600* leaves it off (an invoice date only has to be a real calendar
001700* date, never range-checked against 1900 or the run date).
001800*
001900 2800-BUILD-RUN-DATE-DISPLAY.
002000*    Lays the run date out as CCYY-MM-DD in GDTV-RUN-DATE-DISPLAY
002100*    so 2900-VALIDATE-GDTV-DATE can compare an input date against
002200*    it with a plain alphanumeric GREATER THAN -- the two fields
002300*    are in the same CCYY-MM-DD shape so the compare sorts right.
002400
002500    MOVE SPACES         TO GDTV-RUN-DATE-DISPLAY.
002600    MOVE GDTV-RUN-CCYY  TO GDTV-RUN-DATE-DISPLAY (1:4).
002700    MOVE "-"            TO GDTV-RUN-DATE-DISPLAY (5:1).
002800    MOVE GDTV-RUN-MM    TO GDTV-RUN-DATE-DISPLAY (6:2).
002900    MOVE "-"            TO GDTV-RUN-DATE-DISPLAY (8:1).
003000    MOVE GDTV-RUN-DD    TO GDTV-RUN-DATE-DISPLAY (9:2).
003100*    This paragraph runs once, from the caller's own
003200*    1100-INITIALIZE, not once per date validated --
003300*    GDTV-RUN-DATE-DISPLAY holds one value for the whole run.
003400
003500 2800-EXIT.
003600    EXIT.
003700*
003800* 2900-VALIDATE-GDTV-DATE is a gauntlet of GO TOs, each one a
003900* separate way a date can be rejected -- any failing test falls
004000* straight through to 2900-EXIT with W-GDTV-DATE-OK still "N"
004100* and GDTV-OUT-DATE still spaces, which is exactly what a caller
004200* wants for a date that cannot be trusted.  The checks run in
004300* order from cheapest to dearest: blank, then punctuation, then
004400* numeric, then calendar range, then (when switched on) the two
004500* business range rules.
004600 2900-VALIDATE-GDTV-DATE.
004700
004800    MOVE "N" TO W-GDTV-DATE-OK.
004900    MOVE SPACES TO GDTV-OUT-DATE.
005000
005100*    An absent date is not an error on its own -- the caller
005200*    decides whether a blank date is fatal to the record; this
005300*    paragraph just reports "not valid" and leaves quietly.
005400    IF GDTV-RAW-DATE EQUAL SPACES
005500       GO TO 2900-EXIT.
005600
005700*    The dashes have to sit in the two fixed positions a real
005800*    CCYY-MM-DD date would put them in before the three numeric
005900*    groups even get looked at.
006000    IF GDTV-DASH-1 NOT EQUAL "-"
006100       OR GDTV-DASH-2 NOT EQUAL "-"
006200       GO TO 2900-EXIT.
006300
006400*    Three all-numeric groups -- a non-digit byte anywhere in
006500*    year, month or day means the field is garbled, not just an
006600*    odd date, and is rejected the same way.
006700    IF GDTV-CCYY NOT NUMERIC
006800       OR GDTV-MM NOT NUMERIC
006900       OR GDTV-DD NOT NUMERIC
007000       GO TO 2900-EXIT.
007100
007200*    A month of 00 or 13-99 is numeric but not a real month, so
007300*    it gets its own rejection rather than an out-of-range
007400*    subscript into GDTV-DAYS-TABLE below.
007500    IF GDTV-MM LESS THAN 1 OR GDTV-MM GREATER THAN 12
007600       GO TO 2900-EXIT.
007700
007800*    GDTV-DAYS-TABLE holds the last valid day for each month;
007900*    February's entry is always 28 there and is bumped to 29
008000*    below only for a real leap year, so the table itself never
008100*    has to carry a leap-year exception.
008200    MOVE GDTV-DAYS-TABLE (GDTV-MM) TO GDTV-FEB-DAYS.
008300
008400*    Standard Gregorian leap-year test -- divisible by 4, except
008500*    centuries, which must also divide by 400.  GDTV-FEB-DAYS
008600*    starts at 28 (moved in above) and only gets raised to 29
008700*    when all three DIVIDE remainders land on a leap year.
008800    IF GDTV-MM EQUAL 2
008900       DIVIDE GDTV-CCYY BY 4 GIVING GDTV-LEAP-YEAR-REMAINDER
009000             REMAINDER GDTV-LEAP-YEAR-REMAINDER
009100       IF GDTV-LEAP-YEAR-REMAINDER EQUAL ZERO
009200          DIVIDE GDTV-CCYY BY 100 GIVING GDTV-LEAP-YEAR-REMAINDER
009300                REMAINDER GDTV-LEAP-YEAR-REMAINDER
009400          IF GDTV-LEAP-YEAR-REMAINDER NOT EQUAL ZERO
009500             MOVE 29 TO GDTV-FEB-DAYS
009600          ELSE
009700             DIVIDE GDTV-CCYY BY 400
009800                 GIVING GDTV-LEAP-YEAR-REMAINDER
009900                 REMAINDER GDTV-LEAP-YEAR-REMAINDER
010000             IF GDTV-LEAP-YEAR-REMAINDER EQUAL ZERO
010100                MOVE 29 TO GDTV-FEB-DAYS.
010200
010300    IF GDTV-DD LESS THAN 1 OR GDTV-DD GREATER THAN GDTV-FEB-DAYS
010400       GO TO 2900-EXIT.
010500
010600*    The two business-range rules only apply when the caller
010700*    turned GDTV-RANGE-CHECK-ON -- CUSTOMER-EXTRACT wants
010800*    registration dates no earlier than 1900 and no later than
010900*    today; INVOICE-EXTRACT never range-checks an invoice date
011000*    this way, so it leaves the switch off and never reaches
011100*    either DISPLAY below.
011200    IF GDTV-RANGE-CHECK-ON
011300       IF GDTV-CCYY LESS THAN 1900
011400          DISPLAY "WARNING - DATE YEAR BEFORE 1900 REJECTED: "
011500                  GDTV-RAW-DATE
011600          GO TO 2900-EXIT.
011700
011800    IF GDTV-RANGE-CHECK-ON
011900       IF GDTV-RAW-DATE GREATER THAN GDTV-RUN-DATE-DISPLAY
012000          DISPLAY "WARNING - DATE AFTER RUN DATE REJECTED: "
012100                  GDTV-RAW-DATE
012200          GO TO 2900-EXIT.
012300
012400*    The two IF GDTV-RANGE-CHECK-ON tests above are separate
012500*    IF statements, not one IF with an AND, so the DISPLAY
012600*    wording always names the specific rule that rejected the
012700*    date rather than a single generic message.
012800*    Every test above passed -- the date is real, in range, and
012900*    safe to hand back to the caller unchanged.
013000    MOVE "Y" TO W-GDTV-DATE-OK.
013100    MOVE GDTV-RAW-DATE TO GDTV-OUT-DATE.
013200
013300 2900-EXIT.
013400    EXIT.
