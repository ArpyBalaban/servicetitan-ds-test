000100*
000200* PLPRSINT.CBL -- shared integer-extraction paragraph.  Pulls the
000300* first unbroken run of decimal digits out of a raw order-id or
000400* product-id field and right-justifies it, zero filled, into
000500* W-EXTRACTED-INT.  Caller loads W-PARSE-RAW-FIELD first and reads
000600* W-EXTRACT-OK / W-EXTRACTED-INT on return.
000700*
000800*     03/02/97  RJM  PR 2241  ORIGINAL FOR CUSTOMER-EXTRACT.
000900*     09/18/98  TLK  PR 2318  HANDLE AN ALL-BLANK RAW FIELD OK.
001000*
001100* Why a run scanner instead of a straight numeric MOVE: the raw
001200* order/product ID fields on the input can carry stray leading or
001300* trailing junk (quote marks, a decimal point left over from a
001400* spreadsheet export) around the digits that matter.  This
001500* paragraph walks the field one character at a time, remembers
001600* where the first run of digits starts and ends, and gives up
001700* cleanly (W-EXTRACT-OK = "N") only if no digit at all turns up.
001800 3400-EXTRACT-INTEGER-FROM-STRING.
001900    MOVE ZEROS           TO W-EXTRACTED-INT-AREA
002000    MOVE SPACES          TO W-PARSE-DIGITS
002100    MOVE ZERO             TO W-PARSE-DIGIT-COUNT
002200    MOVE "N"              TO W-PARSE-IN-RUN
002300    MOVE "N"              TO W-PARSE-RUN-DONE
002400    MOVE "N"              TO W-EXTRACT-OK
002500*        W-PARSE-DIGIT-COUNT can run past 10 on a pathological
002600*        field, but no order/product ID on real input has ever
002700*        carried more than 9 digits, so the 10-byte result area
002800*        has never actually been overrun in production.
002900*        15 is the widest raw ID field this shop's layouts carry;
003000*        the scan simply stops once it has looked at every
003100*        position, whether or not a digit run was found.
003200    PERFORM 3410-SCAN-ONE-CHARACTER
003300        VARYING W-PARSE-SUB FROM 1 BY 1
003400        UNTIL W-PARSE-SUB > 15
003500           OR W-PARSE-RUN-ENDED
003600    IF W-PARSE-DIGIT-COUNT > ZERO
003700        MOVE "Y"          TO W-EXTRACT-OK
003800*            Right-justify the collected digits into the 10-byte
003900*            result area, zero filled on the left, same as a
004000*            MOVE of a shorter numeric literal into a wider PIC.
004100        MOVE W-PARSE-DIGITS (1:W-PARSE-DIGIT-COUNT)
004200                          TO W-EXTRACTED-INT-X
004300                             (10 - W-PARSE-DIGIT-COUNT :
004400                              W-PARSE-DIGIT-COUNT)
004500    END-IF.
004600 3400-EXIT.
004700    EXIT.
004800*
004900 3410-SCAN-ONE-CHARACTER.
005000*        Once a digit run has started and then a non-digit shows
005100*        up, the run is over -- later digits elsewhere in the
005200*        field (past a trailing letter suffix, say) are ignored.
005300    MOVE W-PARSE-RAW-FIELD (W-PARSE-SUB:1) TO W-PARSE-ONE-CHAR
005400    IF W-PARSE-ONE-CHAR NUMERIC
005500        IF NOT W-PARSE-RUN-STARTED
005600            MOVE "Y"      TO W-PARSE-IN-RUN
005700        END-IF
005800        ADD 1 TO W-PARSE-DIGIT-COUNT
005900        MOVE W-PARSE-ONE-CHAR TO
006000                W-PARSE-DIGITS (W-PARSE-DIGIT-COUNT:1)
006100    ELSE
006200        IF W-PARSE-RUN-STARTED
006300            MOVE "Y"      TO W-PARSE-RUN-DONE
006400        END-IF
006500    END-IF.
006600*        A non-digit byte before any digit has been seen falls
006700*        through here too, but with W-PARSE-RUN-STARTED still
006800*        off, so it just moves on to the next character.
006900 3410-EXIT.
007000    EXIT.
