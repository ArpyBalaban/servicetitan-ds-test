000100*
000200* PLPRSPRC.CBL -- shared decimal-string scanner (3150 paragraph)
000300* plus the price parser that rides on top of it.  3150 strips the
000400* dollar sign and thousands commas, folds FREE/INVALID/NONE and a
000500* blank field to zero, and otherwise validates an optional sign,
000600* an optional single decimal point, and all-digit whole and
000700* fraction parts.  3200-PARSE-PRICE keeps two fraction digits;
000800* PLPRSQTY.CBL's 3250 paragraph throws the fraction away.
000900*
001000* W-PARSE-RAW-FIELD/W-PARSE-DENSE/W-PARSE-DECIMAL-OK and the rest
001100* of the W-PARSE- work area live in wscustwk.cbl --
001200* this copybook is pure logic, shared by both the price and the
001300* quantity parser, with no data declarations of its own.
001400*
001500*     03/09/97  RJM  PR 2241  ORIGINAL FOR CUSTOMER-EXTRACT.
001600*     09/18/98  TLK  PR 2318  Y2K SWEEP -- NO DATES HERE, LOGIC
001700*                              LEFT AS-IS, PARAGRAPH RENUMBERED.
001800*     04/02/99  RJM  PR 2355  SENTINEL WORDS NOW CASE INSENSITIVE.
001900*
002000*    Strips blanks out of whatever the $/commas left behind,
002100*    uppercases it so the three sentinel words compare regardless
002200*    of how the upstream feed happened to case them, and treats a
002300*    sentinel word or a wholly blank field as a valid zero rather
002400*    than an error -- only PLPRSQTY.CBL's NONE/blank handling
002500*    differs, and only in which sentinel words it recognizes.
002600 3150-PARSE-DECIMAL-STRING.
002700*        Every work field is reset on entry -- this paragraph runs
002800*        once per item for both price and quantity, and a stale
002900*        sign or length from the prior call must never leak in.
003000    MOVE SPACES           TO W-PARSE-DENSE
003100    MOVE ZERO              TO W-PARSE-DENSE-LEN
003200    MOVE "N"               TO W-PARSE-DECIMAL-OK
003300    MOVE "N"               TO W-PARSE-DECIMAL-BAD
003400*        W-PARSE-SIGN defaults to "+" here so a field with no
003500*        leading sign byte at all parses as positive without
003600*        3160 having to test for the absent case separately.
003700    MOVE "+"               TO W-PARSE-SIGN
003800    MOVE ZERO              TO W-PARSE-WHOLE-PART
003900    MOVE ZERO              TO W-PARSE-FRAC-PART
004000*    The dollar sign and thousands commas are thrown away before
004100*    compaction rather than treated as digits or delimiters -- a
004200*    price of "$1,234.50" compacts down to "1234.50" with nothing
004300*    left over to confuse the sign/dot/digit scan below.
004400    INSPECT W-PARSE-RAW-FIELD REPLACING ALL "$" BY SPACE
004500                                        ALL "," BY SPACE
004600*    3153 below packs every non-blank byte of the 15-byte raw
004700*    field leftward into W-PARSE-DENSE, so embedded spaces in the
004800*    source field (padding, not real separators) never break the
004900*    digit string apart.
005000    PERFORM 3153-COMPACT-ONE-CHAR
005100        VARYING W-PARSE-SUB FROM 1 BY 1 UNTIL W-PARSE-SUB > 15
005200*    Case-folding happens after compaction, not before -- the
005300*    dollar-sign/comma strip above never touches a letter anyway,
005400*    so the order of these two INSPECTs makes no difference here.
005500    INSPECT W-PARSE-DENSE
005600        CONVERTING "abcdefghijklmnopqrstuvwxyz"
005700                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800*    A zero-length field after compaction, or one of the three
005900*    sentinel words, is accepted outright with the price/quantity
006000*    already zeroed above -- everything else falls through to the
006100*    real sign/dot/digit validation in 3160.
006200    IF W-PARSE-DENSE-LEN = ZERO
006300       OR W-PARSE-DENSE = "FREE"
006400       OR W-PARSE-DENSE = "INVALID"
006500       OR W-PARSE-DENSE = "NONE"
006600        MOVE "Y"           TO W-PARSE-DECIMAL-OK
006700    ELSE
006800        PERFORM 3160-VALIDATE-AND-SPLIT
006900    END-IF.
007000 3150-EXIT.
007100    EXIT.
007200*
007300*    Called once per byte position 1-15 of the raw field -- a
007400*    reference-modified MOVE of a single character, not a table
007500*    operation, so W-PARSE-DENSE-LEN only grows for a byte that
007600*    actually survived the dollar-sign/comma strip above.
007700 3153-COMPACT-ONE-CHAR.
007800*    PERFORMed 15 times unconditionally by the VARYING loop above,
007900*    once per raw byte, whether or not this call finds anything
008000*    worth keeping.
008100*        A space byte is simply skipped -- nothing is written to
008200*        W-PARSE-DENSE and its length is left unchanged, so the
008300*        next non-blank byte lands right after the last one kept.
008400    IF W-PARSE-RAW-FIELD (W-PARSE-SUB:1) NOT = SPACE
008500        ADD 1 TO W-PARSE-DENSE-LEN
008600        MOVE W-PARSE-RAW-FIELD (W-PARSE-SUB:1)
008700                          TO W-PARSE-DENSE (W-PARSE-DENSE-LEN:1)
008800    END-IF.
008900 3153-EXIT.
009000    EXIT.
009100*
009200*    Reached only for a compacted field that is neither empty nor
009300*    a sentinel word.  Looks for a leading sign, then checks every
009400*    remaining byte is either the one allowed decimal point or a
009500*    digit, then hands off to 3168 to split whole and fraction.
009600 3160-VALIDATE-AND-SPLIT.
009700*        A leading "+" is simply skipped -- W-PARSE-SIGN was
009800*        already defaulted to "+" above -- while a leading "-"
009900*        both flips the sign and moves the scan past it.
010000    MOVE 1                 TO W-PARSE-START
010100*        W-PARSE-START stays at 1 for an unsigned field -- both
010200*        branches below only move it to 2 when an actual sign
010300*        byte was found and consumed.
010400    IF W-PARSE-DENSE (1:1) = "+"
010500        MOVE 2             TO W-PARSE-START
010600    ELSE
010700        IF W-PARSE-DENSE (1:1) = "-"
010800            MOVE "-"       TO W-PARSE-SIGN
010900            MOVE 2         TO W-PARSE-START
011000        END-IF
011100    END-IF
011200*    A sign byte anywhere but position 1 is not treated as a sign
011300*    at all here -- it would fail the digit test in 3166 below
011400*    the same way any other stray punctuation does.
011500*    A field that is nothing but a sign (W-PARSE-START already
011600*    past the end) has no digits left to validate and is rejected
011700*    here without ever calling 3163 or 3166.
011800    IF W-PARSE-START > W-PARSE-DENSE-LEN
011900        MOVE "Y"           TO W-PARSE-DECIMAL-BAD
012000    ELSE
012100        MOVE "N"           TO W-PARSE-FOUND-DOT
012200        MOVE ZERO          TO W-PARSE-DECIMAL-POINT-AT
012300*        3163 scans every remaining byte for a second decimal
012400*        point before 3166 ever checks digit-ness, so a field
012500*        with two dots fails on the dot check, not the digit one.
012600        PERFORM 3163-TEST-ONE-POSITION
012700            VARYING W-PARSE-SUB FROM W-PARSE-START BY 1
012800            UNTIL W-PARSE-SUB > W-PARSE-DENSE-LEN
012900        MOVE "N"           TO W-PARSE-DIGITS-BAD
013000*        The UNTIL below stops the loop the instant one bad digit
013100*        is found rather than scanning the whole remaining field,
013200*        since nothing past the first failure changes the verdict.
013300        PERFORM 3166-TEST-ONE-DIGIT
013400            VARYING W-PARSE-SUB FROM W-PARSE-START BY 1
013500            UNTIL W-PARSE-SUB > W-PARSE-DENSE-LEN
013600               OR W-PARSE-DIGITS-INVALID
013700        IF W-PARSE-DIGITS-INVALID
013800            MOVE "Y"       TO W-PARSE-DECIMAL-BAD
013900        ELSE
014000            PERFORM 3168-BUILD-WHOLE-AND-FRAC
014100        END-IF
014200    END-IF
014300    IF NOT W-PARSE-DECIMAL-INVALID
014400        MOVE "Y"           TO W-PARSE-DECIMAL-OK
014500    END-IF.
014600 3160-EXIT.
014700    EXIT.
014800*
014900*    A second decimal point anywhere in the field is the only
015000*    thing this paragraph rejects on its own; the first one found
015100*    is remembered in W-PARSE-DECIMAL-POINT-AT for 3166 and 3168
015200*    to work around.
015300 3163-TEST-ONE-POSITION.
015400    IF W-PARSE-DENSE (W-PARSE-SUB:1) = "."
015500        IF W-PARSE-DOT-FOUND
015600            MOVE "Y"       TO W-PARSE-DECIMAL-BAD
015700        ELSE
015800            MOVE "Y"       TO W-PARSE-FOUND-DOT
015900            MOVE W-PARSE-SUB TO W-PARSE-DECIMAL-POINT-AT
016000        END-IF
016100    END-IF.
016200 3163-EXIT.
016300    EXIT.
016400*
016500*    Every byte except the decimal point itself (if one was found)
016600*    has to be NUMERIC -- a stray letter or punctuation mark
016700*    anywhere in the digit run fails the whole field.
016800 3166-TEST-ONE-DIGIT.
016900    IF W-PARSE-SUB NOT = W-PARSE-DECIMAL-POINT-AT
017000        IF W-PARSE-DENSE (W-PARSE-SUB:1) NOT NUMERIC
017100            MOVE "Y"       TO W-PARSE-DIGITS-BAD
017200        END-IF
017300    END-IF.
017400 3166-EXIT.
017500    EXIT.
017600*
017700*    Splits the validated digit run around the decimal point (or
017800*    treats the whole run as the whole part when there was none),
017900*    right-justifies the whole part into the 10-byte numeric work
018000*    area, and takes one or two fraction digits as found -- a
018100*    single fraction digit like "1.5" is left-justified so it
018200*    reads as 50 cents, not 5 cents.
018300 3168-BUILD-WHOLE-AND-FRAC.
018400    IF W-PARSE-DOT-FOUND
018500        COMPUTE W-PARSE-WHOLE-LEN =
018600                W-PARSE-DECIMAL-POINT-AT - W-PARSE-START
018700        COMPUTE W-PARSE-FRAC-LEN =
018800                W-PARSE-DENSE-LEN - W-PARSE-DECIMAL-POINT-AT
018900    ELSE
019000*        No decimal point at all -- the whole digit run from the
019100*        sign (if any) to the end of the field is the whole part,
019200*        and W-PARSE-FRAC-LEN of zero skips both MOVEs below.
019300        COMPUTE W-PARSE-WHOLE-LEN =
019400                W-PARSE-DENSE-LEN - W-PARSE-START + 1
019500        MOVE ZERO          TO W-PARSE-FRAC-LEN
019600    END-IF
019700    MOVE ZEROS             TO W-PARSE-WHOLE-AREA
019800*        A WHOLE-LEN of zero (nothing but a decimal point, e.g.
019900*        ".50") leaves the whole part at zero from the MOVE ZEROS
020000*        above rather than running the reference-modified MOVE.
020100    IF W-PARSE-WHOLE-LEN > ZERO
020200        MOVE W-PARSE-DENSE (W-PARSE-START:W-PARSE-WHOLE-LEN)
020300                          TO W-PARSE-WHOLE-X
020400                             (10 - W-PARSE-WHOLE-LEN :
020500                              W-PARSE-WHOLE-LEN)
020600    END-IF
020700    MOVE ZEROS             TO W-PARSE-FRAC-AREA
020800*        One fraction digit is left-justified into position 1 of
020900*        the 2-byte area; two or more digits fill it outright
021000*        from a fixed 2-byte reference modification, so a third
021100*        fraction digit (never seen on real input) is dropped.
021200    IF W-PARSE-FRAC-LEN = 1
021300        MOVE W-PARSE-DENSE (W-PARSE-DECIMAL-POINT-AT + 1:1)
021400                          TO W-PARSE-FRAC-X (1:1)
021500    ELSE
021600        IF W-PARSE-FRAC-LEN > 1
021700            MOVE W-PARSE-DENSE (W-PARSE-DECIMAL-POINT-AT + 1:2)
021800                          TO W-PARSE-FRAC-X
021900        END-IF
022000    END-IF.
022100 3168-EXIT.
022200    EXIT.
022300*
022400*    3200-PARSE-PRICE is the entry point 3150-READ-AND-PARSE-ITEM
022500*    in CUSTOMER-EXTRACT actually calls -- it hands the raw price
022600*    field to the shared scanner above, then turns the split
022700*    result back into one signed numeric amount with the fraction
022800*    read as hundredths of a dollar.
022900 3200-PARSE-PRICE.
023000    MOVE IF-OITM-PRICE-RAW TO W-PARSE-RAW-FIELD
023100    PERFORM 3150-PARSE-DECIMAL-STRING
023200    IF W-PARSE-DECIMAL-VALID
023300        MOVE "Y"           TO W-PARSE-PRICE-OK
023400*            A negative unit price has never shown up on real
023500*            input either, but the sign is honored here the same
023600*            way PLPRSQTY.CBL honors a negative quantity above.
023700        IF W-PARSE-SIGN = "-"
023800            COMPUTE W-PARSED-PRICE =
023900                (W-PARSE-WHOLE-PART +
024000                 (W-PARSE-FRAC-PART / 100)) * -1
024100        ELSE
024200            COMPUTE W-PARSED-PRICE =
024300                W-PARSE-WHOLE-PART +
024400                (W-PARSE-FRAC-PART / 100)
024500        END-IF
024600    ELSE
024700*        A bad price leaves W-PARSED-PRICE at zero rather than
024800*        whatever partial digits 3150 managed to scan -- 3150's
024900*        own re-init on entry already guarantees a clean slate.
025000        MOVE "N"           TO W-PARSE-PRICE-OK
025100        MOVE ZERO          TO W-PARSED-PRICE
025200    END-IF.
025300 3200-EXIT.
025400    EXIT.
