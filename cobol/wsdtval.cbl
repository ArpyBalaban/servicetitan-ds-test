000100*                                                                 
000200* WSDTVAL.CBL                                                     
000300* WORKING-STORAGE used by PLDTVAL.CBL (batch date-field           
000400* validation).  Adapted from the old interactive WSDATE.CBL       
000500* ACCEPT-a-date block -- same leap-year/days-in-month table,      
000600* but here GDTV-RAW-DATE arrives already punched in a file        
000700* record (CCYY-MM-DD) instead of being ACCEPTed from the          
000800* terminal, so there is no re-prompt loop, only a pass/fail       
000900* switch the caller tests afterward.                              
001000*                                                                 
001100* Values supplied by the calling program before PERFORM:          
001200*    GDTV-RAW-DATE           -- the CCYY-MM-DD field to validate  
001300*    GDTV-CHECK-RUN-DATE     -- "Y" rejects year before 1900 or   
001400*                               a date later than the run date    
001500*                               (CUSTOMER-EXTRACT); "N" checks    
001600*                               only that the calendar date is    
001700*                               real (INVOICE-EXTRACT)            
001800*    GDTV-RUN-DATE-CCYYMMDD  -- today's date, CCYYMMDD, moved in  
001900*                               by the caller, from ACCEPT FROM   
002000*                               DATE                              
002100*                                                                 
002200* Value returned to the calling program:                          
002300*    GDTV-VALID-DATE-INFORMED (88-level on W-GDTV-DATE-OK)        
002400*    GDTV-OUT-DATE           -- GDTV-RAW-DATE when valid, else    
002500*                               SPACES                            
002600*                                                                 
002700 01  GDTV-RAW-DATE                PIC X(10).                      
002800 01  GDTV-DATE-BROKEN REDEFINES GDTV-RAW-DATE.                    
002900     05  GDTV-CCYY                PIC 9(4).                       
003000     05  GDTV-DASH-1              PIC X(1).                       
003100     05  GDTV-MM                  PIC 9(2).                       
003200     05  GDTV-DASH-2              PIC X(1).                       
003300     05  GDTV-DD                  PIC 9(2).                       
003400                                                                  
003500 01  GDTV-RUN-DATE-CCYYMMDD       PIC 9(8).                       
003600 01  GDTV-RUN-DATE-BROKEN REDEFINES GDTV-RUN-DATE-CCYYMMDD.       
003700     05  GDTV-RUN-CCYY            PIC 9(4).                       
003800     05  GDTV-RUN-MM              PIC 9(2).                       
003900     05  GDTV-RUN-DD              PIC 9(2).                       
004000                                                                  
004100*     CCYY-MM-DD form of the run date, built once at program      
004200*     start-up by 2800-BUILD-RUN-DATE-DISPLAY so 2900-VALIDATE    
004300*     can compare it to GDTV-RAW-DATE as a plain string.          
004400 01  GDTV-RUN-DATE-DISPLAY        PIC X(10).                      
004500                                                                  
004600 01  GDTV-OUT-DATE                PIC X(10).
004700*     Same 10-byte CCYY-MM-DD shape as GDTV-RAW-DATE above, since
004800*     a valid date is moved through unchanged, not reformatted.
004900 01  GDTV-CHECK-RUN-DATE          PIC X(1).
005000     88  GDTV-RANGE-CHECK-ON      VALUE "Y".                      
005100                                                                  
005200 01  W-GDTV-DATE-OK               PIC X(1).                       
005300     88  GDTV-VALID-DATE-INFORMED VALUE "Y".                      
005400                                                                  
005500*            JAN FEB MAR APR MAY JUN JUL AUG SEP OCT NOV DEC      
005600 01  GDTV-DAYS-IN-MONTH-VALUES    PIC X(24)                       
005700     VALUE "312831303130313130313031".                            
005800 01  GDTV-DAYS-IN-MONTH REDEFINES GDTV-DAYS-IN-MONTH-VALUES.      
005900     05  GDTV-DAYS-TABLE OCCURS 12 TIMES        PIC 9(2).         
006000
006100*     GDTV-LEAP-YEAR-REMAINDER is reused three times in a row by
006200*     the div-4/div-100/div-400 leap-year test in PLDTVAL.CBL --
006300*     one work field, not three, since each DIVIDE's result is
006400*     consumed before the next one overwrites it.
006500 77  GDTV-LEAP-YEAR-REMAINDER     COMP          PIC 9(4).
006600 77  GDTV-FEB-DAYS                COMP          PIC 9(2).
006700                                                                  
006800                                                                  
006900                                                                  
