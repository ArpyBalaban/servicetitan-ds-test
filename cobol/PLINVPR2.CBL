000100*
000200* PLINVPR2.CBL -- pass 2 of the two-pass item edit.  Walks the
000300* staged items for the invoice in hand, works out each item's
000400* share of the invoice total, decodes its type, stamps the
000500* expired flag, and writes the row to INVOICE-WORK-FILE.
000600*
000700* Pass 1 (PLINVPR1.CBL's 3200 paragraph) already parsed and range-
000800* checked price/quantity and staged every surviving item into
000900* W-ACCEPTED-ITEM-TABLE while W-INVOICE-TOTAL was being built up;
001000* this pass never re-parses or re-validates anything, it only
001100* formats and writes what pass 1 already accepted.
001200*
001300*     05/14/92  RJM  PR 1104  ORIGINAL FOR INVOICE-EXTRACT.
001400*     09/18/98  TLK  PR 2318  Y2K SWEEP, NO DATES TOUCHED HERE.
001500*
001600*    W-ACCEPTED-COUNT is the number of rows PLINVPR1.CBL actually
001700*    staged, which can be less than the invoice's raw item count
001800*    when any items failed the price/quantity edit -- rejected
001900*    items were already logged there and never reach this loop.
002000 3300-WRITE-STAGED-ITEMS.
002100    PERFORM 3310-WRITE-ONE-ITEM
002200        VARYING W-ITEM-SUB FROM 1 BY 1
002300        UNTIL W-ITEM-SUB > W-ACCEPTED-COUNT.
002400 3300-EXIT.
002500    EXIT.
002600*
002700*    W-SAVED-INVOICE-ID/W-SAVED-CREATED-ON are the header fields
002800*    saved off before the shared FD buffer was overlaid by item
002900*    records -- every item row for this invoice carries the same
003000*    pair.  INVW-PCT-IN-INVOICE is left at zero, never divide-by-
003100*    zero, when W-INVOICE-TOTAL itself is zero (every item priced
003200*    at zero, or no items at all).
003300 3310-WRITE-ONE-ITEM.
003400    MOVE W-SAVED-INVOICE-ID    TO INVW-INVOICE-ID.
003500    MOVE W-SAVED-CREATED-ON    TO INVW-CREATED-ON.
003600*        W-ITEM-SUB here indexes W-ACCEPTED-ITEM-TABLE, the table
003700*        pass 1 staged into -- not the raw item position on
003800*        INVOICE-FILE, which a rejected item upstream leaves out
003900*        of step with this subscript.
004000    MOVE WAI-ITEM-ID (W-ITEM-SUB)     TO INVW-INVOICEITEM-ID.
004100    MOVE WAI-ITEM-NAME (W-ITEM-SUB)   TO INVW-INVOICEITEM-NAME.
004200    MOVE WAI-UNIT-PRICE (W-ITEM-SUB)  TO INVW-UNIT-PRICE.
004300    MOVE WAI-TOTAL-PRICE (W-ITEM-SUB) TO INVW-TOTAL-PRICE.
004400    IF  W-INVOICE-TOTAL = ZERO
004500        MOVE ZERO TO INVW-PCT-IN-INVOICE
004600    ELSE
004700        COMPUTE INVW-PCT-IN-INVOICE ROUNDED =
004800                WAI-TOTAL-PRICE (W-ITEM-SUB) / W-INVOICE-TOTAL
004900    END-IF.
005000*    3100-DECODE-ITEM-TYPE (PLINVTYP.CBL) turns WAI-ITEM-TYPE-CODE
005100*    into the nine-character type name staged on the detail row;
005200*    FOUND-EXPIRED is the 88-level 3060-SEARCH-EXPIRED-TABLE set
005300*    (or left off) back in pass 1, one table search per invoice.
005400    PERFORM 3100-DECODE-ITEM-TYPE.
005500    MOVE W-TYPE-OUT             TO INVW-TYPE.
005600    IF  FOUND-EXPIRED
005700        MOVE "true "           TO INVW-IS-EXPIRED
005800    ELSE
005900        MOVE "false"           TO INVW-IS-EXPIRED
006000    END-IF.
006100    WRITE INVW-RECORD.
006200    ADD 1 TO W-ROW-COUNT.
006300 3310-EXIT.
006400    EXIT.
