000100*
000200* wsinvwk.cbl
000300* WORKING-STORAGE private to INVOICE-EXTRACT: the expired-invoice
000400* lookup table (BATCH FLOW step 1), the pass-1/pass-2 item
000500* staging table, and the run switches/counters.
000600*
000700* Every table here is loaded once per run (W-EXPIRED-TABLE) or
000800* once per invoice (W-ACCEPTED-ITEM-TABLE) and searched/walked
000900* with PERFORM VARYING, the same convention CUSTOMER-EXTRACT's
001000* wscustwk.cbl uses for its VIP table and order-item staging
001100* table -- no INDEXED BY, no SEARCH verb, plain COMP subscripts.
001200*
001300*    Loaded once at the start of the run by 2000-LOAD-EXPIRED-
001400*    TABLE; 9999 entries is the shop's standard table ceiling for
001500*    a reference list this size, same as wscustwk.cbl's VIP table.
001600*    Ten bytes per entry matches EXP-INV-ID on EXPIRED-FILE --
001700*    there is no second field on that file to carry.
001800 01  W-EXPIRED-TABLE.
001900    05  W-EXPIRED-ENTRY OCCURS 9999 TIMES.
002000        10  W-EXPIRED-ID         PIC X(10).
002100    05  FILLER                   PIC X(01).
002200 77  W-EXPIRED-COUNT              COMP     PIC S9(4) VALUE ZERO.
002300 77  W-EXP-SUB                    COMP     PIC S9(4) VALUE ZERO.
002400
002500*    Pass-1 accepted items for the invoice in hand; pass 2 walks
002600*    this table to compute the percentage and write the detail.
002700*    Cleared (W-ACCEPTED-COUNT reset to zero) at the top of each
002800*    invoice by PLEXPCHK.CBL/PLINVPR1.CBL's 3000 driver paragraph,
002900*    so a prior invoice's rejected items never leak into the next
003000*    one's percentage-of-total math.
003100 01  W-ACCEPTED-ITEM-TABLE.
003200    05  W-ACCEPTED-ITEM OCCURS 999 TIMES.
003300        10  WAI-ITEM-ID          PIC 9(9).
003400        10  WAI-ITEM-NAME        PIC X(30).
003500        10  WAI-TYPE-CODE        PIC 9(1).
003600        10  WAI-UNIT-PRICE       PIC S9(9).
003700        10  WAI-TOTAL-PRICE      PIC S9(11).
003800    05  FILLER                   PIC X(01).
003900 77  W-ACCEPTED-COUNT             COMP     PIC S9(4) VALUE ZERO.
004000 77  W-ITEM-SUB                   COMP     PIC S9(4) VALUE ZERO.
004100
004200*    INV-ID/INV-CREATED-ON/INV-ITEM-COUNT share FD storage with
004300*    INV-ITEM-RECORD; these are the saved copies used once the
004400*    item reads have overlaid the header fields.  Every staged
004500*    item row for the invoice is written carrying the same saved
004600*    ID/date pair, by PLINVPR2.CBL's 3310-WRITE-ONE-ITEM.
004700 77  W-SAVED-INVOICE-ID           PIC X(10).
004800 77  W-SAVED-CREATED-ON           PIC X(10).
004900 77  W-SAVED-ITEM-COUNT           COMP     PIC S9(3) VALUE ZERO.
005000
005100*    W-TYPE-DECODE-VALUES/W-TYPE-DECODE-TABLE is the same compile-
005200*    time VALUE-plus-REDEFINES decode trick wscustwk.cbl uses for
005300*    categories -- four 9-byte names packed end to end, sliced
005400*    apart as a table by the REDEFINES rather than built with
005500*    four separate VALUE clauses.  Numeric codes run 0-3 in file
005600*    order:  0-MATERIAL 1-EQUIPMENT 2-SERVICE  3-OTHER
005700 01  W-TYPE-DECODE-VALUES         PIC X(36)
005800        VALUE "MATERIAL EQUIPMENTSERVICE  OTHER    ".
005900 01  W-TYPE-DECODE-TABLE REDEFINES W-TYPE-DECODE-VALUES.
006000    05  W-TYPE-DECODE-ENTRY OCCURS 4 TIMES  PIC X(9).
006100
006200*    W-TYPE-OUT is the one-row-at-a-time scratch 3100-DECODE-ITEM-
006300*    TYPE fills from W-TYPE-DECODE-ENTRY; W-INVOICE-TOTAL
006400*    accumulates across pass 1 so pass 2 can compute each item's
006450*    share of it;
006500*    W-ROW-COUNT is the running INVOICE-WORK-FILE write count the
006600*    end-of-run DISPLAY in 5000-DISPLAY-COUNT reports.
006700 77  W-TYPE-OUT                   PIC X(9).
006800 77  W-INVOICE-TOTAL              PIC S9(11) VALUE ZERO.
006900 77  W-ROW-COUNT                  COMP     PIC S9(8) VALUE ZERO.
007000 77  W-RUN-DATE-CCYYMMDD          PIC 9(8).
007100
007200*    End-of-file switches, one per sequential input this program
007300*    reads -- EXPIRED-FILE during table load, INVOICE-FILE during
007400*    the main header/item loop.  Each pairs a plain PIC X(1) flag
007500*    with one 88-level the PERFORM UNTIL tests read.
007600 01  W-END-OF-EXPIRED             PIC X(1).
007700    88  END-OF-EXPIRED           VALUE "Y".
007800
007900 01  W-END-OF-INVOICE-FILE        PIC X(1).
008000    88  END-OF-INVOICE-FILE      VALUE "Y".
008100
008200*    Set per invoice by 3060-SEARCH-EXPIRED-TABLE (PLEXPCHK.CBL);
008300*    read back by PLINVPR2.CBL's 3310-WRITE-ONE-ITEM to stamp
008400*    INVW-IS-EXPIRED on every item row for the invoice.
008500 01  W-FOUND-EXPIRED               PIC X(1).
008600    88  FOUND-EXPIRED             VALUE "Y".
008700
008800*    Set once an invoice's header fails edit (3020-EDIT-HEADER-
008900*    DATE); a skipped invoice's items are still read off the file
009000*    so the next header lines up, but never staged or written.
009100 01  W-SKIP-INVOICE                PIC X(1).
009200    88  SKIP-INVOICE               VALUE "Y".
