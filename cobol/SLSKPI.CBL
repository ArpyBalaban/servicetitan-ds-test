000100*                                                                 
000200* SLSKPI.CBL -- SELECT clause for the skipped-items log.          
000300* Written only when at least one item is rejected.                
000400*                                                                 
000500 SELECT SKIPPED-ITEMS ASSIGN TO SKIPIT                            
000600        ORGANIZATION IS LINE SEQUENTIAL.                          
