000100*                                                                 
000200* SLINVH.CBL -- SELECT clause for the invoice input file (a       
000300* header record followed by INV-ITEM-COUNT item records).         
000400*                                                                 
000500 SELECT INVOICE-FILE ASSIGN TO INVCFL                             
000600        ORGANIZATION IS LINE SEQUENTIAL.                          
