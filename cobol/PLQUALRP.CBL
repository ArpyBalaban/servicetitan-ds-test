000100*
000200* PLQUALRP.CBL -- prints the end-of-run Data Quality Summary to
000300* QUALITY-REPORT.  Counts come from W-QUALITY-COUNTERS and
000400* W-CATEGORY-COUNTS, both accumulated as customers/orders/items
000500* are processed.  The category percentages are computed here,
000600* over W-TOTAL-DETAIL-ROWS (every detail row written, including
000700* placeholders), not over the item count alone.
000800*
000900* Every line is built the same way -- MOVE SPACES to clear
001000* W-QR-LINE, MOVE the counter into its edited (zero-suppressed)
001100* picture, STRING a literal label and the edited count together,
001200* then WRITE QUALR-PRINT-LINE FROM the built line.  No headings
001300* or page control beyond the one banner line; this is a one-page
001400* summary, not a multi-page report with C01/TOP-OF-FORM breaks.
001500*
001600*     03/09/97  RJM  PR 2241  ORIGINAL FOR CUSTOMER-EXTRACT.
001700*     11/30/98  TLK  PR 2330  Y2K SWEEP, NO DATES PRINTED HERE.
001800*
001900*    Banner line, then one STRING/WRITE pair per counter in
002000*    W-QUALITY-COUNTERS.  "Total customers processed" counts every
002100*    distinct customer ID seen, whether or not that customer was
002200*    later skipped for a bad name or date -- see 3020-EDIT-
002300*    CUSTOMER-HEADER's own commentary in CUSTOMER-EXTRACT for why.
002400 6000-PRINT-QUALITY-REPORT.
002500*        W-QR-COUNT-ED is one shared zero-suppressed edit field,
002600*        reused by every counter on this report in turn -- it is
002700*        moved into and STRINGed out again before the next counter
002800*        ever overwrites it.
002900    MOVE "=== Data Quality Summary ===" TO W-QR-LINE
003000    WRITE QUALR-PRINT-LINE FROM W-QR-LINE
003100*        W-CUST-PROCESSED is bumped for every customer ID read,
003200*        whether or not the header goes on to be skipped for a
003300*        bad name or date -- see W-CUST-SKIPPED.
003400    MOVE W-CUST-PROCESSED TO W-QR-COUNT-ED
003500    MOVE SPACES TO W-QR-LINE
003600    STRING "Total customers processed: " DELIMITED BY SIZE
003700           W-QR-COUNT-ED            DELIMITED BY SIZE
003800           INTO W-QR-LINE
003900    WRITE QUALR-PRINT-LINE FROM W-QR-LINE
004000*        W-CUST-SKIPPED counts a header rejected for a bad name or
004100*        registration date; that customer's orders are never read.
004200    MOVE W-CUST-SKIPPED TO W-QR-COUNT-ED
004300    MOVE SPACES TO W-QR-LINE
004400    STRING "Customers skipped: " DELIMITED BY SIZE
004500           W-QR-COUNT-ED            DELIMITED BY SIZE
004600           INTO W-QR-LINE
004700    WRITE QUALR-PRINT-LINE FROM W-QR-LINE
004800*        W-ORDERS-PROCESSED/W-ORDERS-SKIPPED come out of the order
004900*        header's own date edit, independent of whether the owning
005000*        customer was itself skipped above.
005100    MOVE W-ORDERS-PROCESSED TO W-QR-COUNT-ED
005200    MOVE SPACES TO W-QR-LINE
005300    STRING "Total orders processed: " DELIMITED BY SIZE
005400           W-QR-COUNT-ED            DELIMITED BY SIZE
005500           INTO W-QR-LINE
005600    WRITE QUALR-PRINT-LINE FROM W-QR-LINE
005700*        Same MOVE SPACES/STRING/WRITE shape repeats for every
005800*        counter on this report; each just swaps in its own
005900*        label text and W-QR-COUNT-ED value.
006000    MOVE W-ORDERS-SKIPPED TO W-QR-COUNT-ED
006100    MOVE SPACES TO W-QR-LINE
006200    STRING "Orders skipped: " DELIMITED BY SIZE
006300           W-QR-COUNT-ED            DELIMITED BY SIZE
006400           INTO W-QR-LINE
006500    WRITE QUALR-PRINT-LINE FROM W-QR-LINE
006600*        W-ITEMS-PROCESSED/W-ITEMS-SKIPPED are bumped once per
006700*        order item, after price and quantity have each been
006800*        parsed; either one failing puts the item in the skipped
006900*        count, not just a missing product match.
007000    MOVE W-ITEMS-PROCESSED TO W-QR-COUNT-ED
007100    MOVE SPACES TO W-QR-LINE
007200    STRING "Total items processed: " DELIMITED BY SIZE
007300           W-QR-COUNT-ED            DELIMITED BY SIZE
007400           INTO W-QR-LINE
007500    WRITE QUALR-PRINT-LINE FROM W-QR-LINE
007600*        Items skipped below is a single count -- it does not
007700*        break out which of the four 3610-WRITE-ONE-ITEM checks
007800*        (missing ID, blank name, bad price, bad quantity) is
007900*        the one that actually failed for a given item.
008000    MOVE W-ITEMS-SKIPPED TO W-QR-COUNT-ED
008100    MOVE SPACES TO W-QR-LINE
008200    STRING "Items skipped: " DELIMITED BY SIZE
008300           W-QR-COUNT-ED            DELIMITED BY SIZE
008400           INTO W-QR-LINE
008500    WRITE QUALR-PRINT-LINE FROM W-QR-LINE
008600*    VIP line's own explanatory comment sits below the WRITE,
008700*    not above, since it was added later as an afterthought to
008800*    an already-working report.
008900    MOVE W-VIP-COUNT TO W-QR-COUNT-ED
009000    MOVE SPACES TO W-QR-LINE
009100    STRING "VIP customers found: " DELIMITED BY SIZE
009200           W-QR-COUNT-ED            DELIMITED BY SIZE
009300           INTO W-QR-LINE
009400    WRITE QUALR-PRINT-LINE FROM W-QR-LINE
009500*    W-VIP-COUNT is the row count 2000-LOAD-VIP-TABLE loaded
009600*    from VIP-FILE, not a count of VIP customers actually
009700*    matched against CUSTOMER-FILE -- an ID on the list that
009800*    never appears in CUSTOMER-FILE this run still counts here.
009900*        W-ZERO-ITEM-ORDERS is bumped once per order that reached
010000*        end of its item group with nothing accepted, right where
010100*        the placeholder detail row gets written in its place.
010200    MOVE W-ZERO-ITEM-ORDERS TO W-QR-COUNT-ED
010300    MOVE SPACES TO W-QR-LINE
010400    STRING "Zero-item orders (placeholder row written): "
010500               DELIMITED BY SIZE
010600           W-QR-COUNT-ED            DELIMITED BY SIZE
010700           INTO W-QR-LINE
010800    WRITE QUALR-PRINT-LINE FROM W-QR-LINE
010900    MOVE SPACES TO W-QR-LINE
011000    WRITE QUALR-PRINT-LINE FROM W-QR-LINE
011100*    Blank line above separates the plain counters from the
011200*    category breakdown that follows.
011300    MOVE "Category distribution:" TO W-QR-LINE
011400    WRITE QUALR-PRINT-LINE FROM W-QR-LINE
011500*    One line per W-CAT-COUNT-ENTRY subscript, 1 through 5 --
011600*    subscripts 1-4 are the four named categories PLCATDEC.CBL
011700*    decodes, subscript 5 is the MISC catch-all bucket for a
011800*    category code that did not decode to any of the four.
011900    PERFORM 6100-PRINT-CATEGORY-LINE
012000        VARYING W-CAT-SUB FROM 1 BY 1 UNTIL W-CAT-SUB > 5.
012100 6000-EXIT.
012200    EXIT.
012300*
012400*    W-QR-PCT is rounded to a whole percent and left at zero when
012500*    W-TOTAL-DETAIL-ROWS is itself zero, so a run with no accepted
012600*    detail rows at all prints "0 (0%)" for every category instead
012700*    of dividing by zero.  W-CATEGORY-DECODE-ENTRY is the five-row
012800*    table of category names built by PLCATDEC.CBL's 3300
012900*    paragraph the first time each code is decoded.
013000 6100-PRINT-CATEGORY-LINE.
013100    MOVE ZERO TO W-QR-PCT
013200*        Percentages are independent per category and need not
013300*        sum to exactly 100 after rounding -- each is computed
013400*        and ROUNDED on its own against the same denominator.
013500    IF W-TOTAL-DETAIL-ROWS > ZERO
013600        COMPUTE W-QR-PCT ROUNDED =
013700                (W-CAT-COUNT-ENTRY (W-CAT-SUB) /
013800                 W-TOTAL-DETAIL-ROWS) * 100
013900    END-IF
014000    MOVE W-QR-PCT TO W-QR-PCT-ED
014100    MOVE W-CAT-COUNT-ENTRY (W-CAT-SUB) TO W-QR-COUNT-ED
014200    MOVE SPACES TO W-QR-LINE
014300    STRING "  " DELIMITED BY SIZE
014400           W-CATEGORY-DECODE-ENTRY (W-CAT-SUB) DELIMITED BY SIZE
014500           ": " DELIMITED BY SIZE
014600           W-QR-COUNT-ED            DELIMITED BY SIZE
014700           " (" DELIMITED BY SIZE
014800           W-QR-PCT-ED              DELIMITED BY SIZE
014900           "%)" DELIMITED BY SIZE
015000           INTO W-QR-LINE
015100    WRITE QUALR-PRINT-LINE FROM W-QR-LINE.
015200 6100-EXIT.
015300    EXIT.
