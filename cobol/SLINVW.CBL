000100*                                                                 
000200* SLINVW.CBL -- SELECT clause for the invoice work file.  Holds   
000300* the buffered, priced detail rows from pass 2 of 3000-PROCESS-   
000400* INVOICES until the sort step puts them in invoice/item order.   
000500*                                                                 
000600 SELECT INVOICE-WORK-FILE ASSIGN TO INVCWK                        
000700        ORGANIZATION IS SEQUENTIAL.                               
