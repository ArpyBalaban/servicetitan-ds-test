000100*
000200* FDINVS.CBL -- SD for IVSORT-FILE.  Same fields as INVW-RECORD,
000300* repeated here (not COPY'd) the way the old deductibles-report
000400* sort step keeps WORK-RECORD and SORT-RECORD as separate,
000500* identically-shaped 01's.
000600*
000700* SORT ON ASCENDING KEY in 4000-SORT-AND-WRITE-DETAIL orders on
000800* IVS-INVOICE-ID then IVS-INVOICEITEM-ID; every other field just
000900* rides along unsorted for the ride from USING to GIVING.
001000 SD  IVSORT-FILE.
001100 01  IVSORT-RECORD.
001200    05  IVS-INVOICE-ID           PIC X(10).
001300    05  IVS-CREATED-ON           PIC X(10).
001400    05  IVS-INVOICEITEM-ID       PIC 9(9).
001500*        The two ascending keys above are the only fields the sort
001600*        itself looks at; everything below is pure passenger data
001700*        carried through from the USING file to GIVING unchanged.
001800    05  IVS-INVOICEITEM-NAME     PIC X(30).
001900    05  IVS-TYPE                 PIC X(9).
002000    05  IVS-UNIT-PRICE           PIC S9(9).
002100    05  IVS-TOTAL-PRICE          PIC S9(11).
002200    05  IVS-PCT-IN-INVOICE       PIC S9(1)V9(6).
002300*        "true "/"false", five bytes either way, same literal-
002400*        text convention FDINVD.CBL's copy of this field uses.
002500    05  IVS-IS-EXPIRED           PIC X(5).
002600    05  FILLER                   PIC X(02).
