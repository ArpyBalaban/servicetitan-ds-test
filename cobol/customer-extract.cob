000100*
000200* CUSTOMER-EXTRACT
000300*
000400* Flattens the customer/order/item hierarchy on CUSTOMER-FILE into
000500* one CUSTOMER-DETAIL row per accepted order item (or one
000600* placeholder row for an order with no items), looks up each
000700* customer against the VIP list, decodes each item's category,
000800* works out each item's share of its order, and writes the three
000900* rejection logs plus the end-of-run data-quality summary.
001000*
001100* CUSTOMER-FILE carries three record shapes back to back under one
001200* customer header -- CF-CUST-* fields for the header, then one
001300* OF-ORD-* order record per CF-CUST-ORDER-COUNT, then one
001400* IF-OITM-* item record per order's OF-ORD-ITEM-COUNT.  There
001500* is no trailer and no blank separator between shapes; the
001600* count fields are the only thing that tells this program
001700* where one record type ends and the next begins, which is
001800* why every count is range/numeric checked before it is
001900* trusted as a PERFORM VARYING upper bound.
002000*
002100* CHANGE LOG
002200*     03/02/87  RJM  PR 2241  Original customer/order/item flatten
002300*     03/09/97  RJM  PR 2241  Added VIP lookup, category decode,
002400*                               data-quality summary report
002500*     04/14/97  RJM  PR 2256  Zero-item orders now write a
002600*                               placeholder detail row
002700*     09/18/98  TLK  PR 2318  Y2K: CCYY-MM-DD date fields through,
002800*                               run date taken as CCYYMMDD
002900*     11/30/98  TLK  PR 2330  Y2K: summary report carries no dates
003000*     04/02/99  RJM  PR 2355  Price/quantity sentinel words now
003100*                               case insensitive
003200*     08/11/00  DCP  PR 2402  Sort step moved to GIVING clause so
003300*                               the work file doubles as sort
003400*                               input for the detail file
003500*     02/19/01  RJM  PR 2431  Garbled order/item count fields
003600*                               no longer trusted as loop
003700*                               bounds -- a malformed order
003800*                               count skips the customer, a
003900*                               malformed item count is warned
004000*                               and treated as empty.  Distinct-
004100*                               ID customer count now taken
004200*                               regardless of later skips.
004300*     07/08/02  DCP  PR 2459  VIP list bumped from a 9999-entry
004400*                               table to match the new customer
004500*                               volume; no logic change, just
004600*                               the OCCURS ceiling in wscustwk.
004700*     01/22/03  RJM  PR 2477  Quality report MISC category
004800*                               count now prints even when it
004900*                               is zero, instead of a blank line.
005000*     06/14/04  TLK  PR 2501  Confirmed percentage-share field
005100*                               still rounds correctly at the
005200*                               new nine-digit price width.
005300*
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.     CUSTOMER-EXTRACT.
005600 AUTHOR.         R J MASTERS.
005700 INSTALLATION.   DATA PROCESSING.
005800 DATE-WRITTEN.   03/02/87.
005900 DATE-COMPILED.
006000 SECURITY.       COMPANY CONFIDENTIAL.  FOR AUTHORIZED USE ONLY.
006100
006200*    No UPSI switches or alternate report class tested by this
006300*    program -- C01 below is the only SPECIAL-NAMES entry it
006400*    actually needs.
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800    C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200
007300*    VIP-FILE and CUSTOMER-FILE are the two inputs; CUSTOMER-WORK-
007400*    FILE/CSSORT-FILE/CUSTOMER-DETAIL are the sort work/output
007500*    trio; SKPC/SKPO/SKPI are the three rejection logs; QUALITY-
007600*    REPORT is the printed end-of-run summary.  See the SL*.CBL
007700*    copybooks for the ASSIGN names the run-deck ties to real
007800*    datasets.
007900    COPY "SLVIPF.CBL".
008000    COPY "SLCUSTF.CBL".
008100    COPY "SLCUSTW.CBL".
008200    COPY "SLCUSTS.CBL".
008300    COPY "SLCUSTD.CBL".
008400    COPY "SLSKPC.CBL".
008500    COPY "SLSKPO.CBL".
008600    COPY "SLSKPI.CBL".
008700    COPY "SLQUALR.CBL".
008800*    Every SELECT above names a logical file; the run-deck's own
008900*    JCL supplies the real dataset behind each ddname, never a
009000*    path compiled into this program.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500*    FD layouts for every file this program touches -- the VIP
009600*    list, the three-shape customer input, the sort work/output
009700*    pair, the three rejection logs, and the summary print line.
009800*    Field-level commentary lives in each FD*.CBL copybook.
009900    COPY "FDVIPF.CBL".
010000    COPY "FDCUSTF.CBL".
010100    COPY "FDCUSTW.CBL".
010200    COPY "FDCUSTS.CBL".
010300    COPY "FDCUSTD.CBL".
010400    COPY "FDSKPC.CBL".
010500    COPY "FDSKPO.CBL".
010600    COPY "FDSKPI.CBL".
010700    COPY "FDQUALR.CBL".
010800
010900 WORKING-STORAGE SECTION.
011000
011100*    wsdtval.cbl is the shared date-scratch area used by
011200*    PLDTVAL.CBL; wscustwk.cbl carries every other working
011300*    field -- switches, counters, saved-header fields, the
011400*    VIP table, the order-item staging table, and the
011500*    quality-report counters.
011600    COPY "wsdtval.cbl".
011700    COPY "wscustwk.cbl".
011800
011900 PROCEDURE DIVISION.
012000
012100*    Top-level driver.  Load the VIP table, then process customers
012200*    one at a time (already-read-ahead header) until end of file,
012300*    sort and write the detail rows, close the rejection logs that
012400*    may still be open, print the quality summary, and stop.
012500 1000-MAIN-LOGIC.
012600    PERFORM 1100-INITIALIZE THRU 1100-EXIT.
012700    PERFORM 2000-LOAD-VIP-TABLE THRU 2000-EXIT.
012800*        First header is read before the UNTIL loop below ever
012900*        tests END-OF-CUSTOMER-FILE, the standard read-ahead
013000*        shape this shop uses for every sequential input file.
013100    PERFORM 3010-READ-CUSTOMER-HEADER THRU 3010-EXIT.
013200    PERFORM 3000-PROCESS-ONE-CUSTOMER THRU 3000-EXIT
013300        UNTIL END-OF-CUSTOMER-FILE.
013400    PERFORM 4000-SORT-AND-WRITE-DETAIL THRU 4000-EXIT.
013500    PERFORM 4100-CLOSE-REJECT-FILES THRU 4100-EXIT.
013600    PERFORM 5000-PRINT-SUMMARY THRU 5000-EXIT.
013700    STOP RUN.
013800 1000-EXIT.
013900    EXIT.
014000*    The leading digit of every paragraph name below groups it by
014100*    BATCH FLOW step -- 1xxx setup, 2xxx the VIP table load, 3xxx
014200*    the customer/order/item walk, 4xxx sort and cleanup, 5xxx the
014300*    summary report -- the same numbering its sister program
014400*    INVOICE-EXTRACT follows.
014500
014600*    Open the two files this unit reads/writes directly, prime
014700*    every switch and counter, and capture the run date once so
014800*    2900-VALIDATE-GDTV-DATE can range-check every registration
014900*    date against it without re-fetching the system date per
015000*    customer.  The three SKPx-SWITCH fields stay "N" until the
015100*    first rejected row of that kind forces OPEN OUTPUT -- see
015200*    303x-WRITE-SKIPPED-* below.
015300 1100-INITIALIZE.
015400*        CUSTOMER-WORK-FILE is the only output OPENed here --
015500*        the three rejection logs and the detail/sort files stay
015600*        closed until there is something to write to them.
015700    OPEN INPUT  VIP-FILE
015800    OPEN INPUT  CUSTOMER-FILE
015900    OPEN OUTPUT CUSTOMER-WORK-FILE.
016000    MOVE "N" TO W-END-OF-VIP.
016100    MOVE "N" TO W-END-OF-CUSTOMER-FILE.
016200*        GDTV-CHECK-RUN-DATE stays "Y" for the whole run -- every
016300*        registration and order date is range-checked against the
016400*        system date captured below, never against a fixed cutoff.
016500    MOVE "Y" TO GDTV-CHECK-RUN-DATE.
016600    ACCEPT GDTV-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
016700    PERFORM 2800-BUILD-RUN-DATE-DISPLAY THRU 2800-EXIT.
016800    MOVE ZERO TO W-VIP-COUNT.
016900*        Each SKPx-SWITCH primes "N" so its matching 88-level
017000*        (SKPC/SKPO/SKPI-IS-OPEN) reads false until the first
017100*        rejected row of that kind really OPENs the log.
017200    MOVE "N" TO W-SKPC-SWITCH.
017300    MOVE "N" TO W-SKPO-SWITCH.
017400    MOVE "N" TO W-SKPI-SWITCH.
017500 1100-EXIT.
017600    EXIT.
017700
017800*    BATCH FLOW 1 -- load the VIP customer-ID list into memory
017900*    before any customer is read.  A line that is not all digits
018000*    in its first nine bytes is skipped, with a warning; the tenth
018100*    byte of VIP-CUST-ID is always blank filler.
018200 2000-LOAD-VIP-TABLE.
018300    PERFORM 2100-READ-VIP-RECORD THRU 2100-EXIT
018400        UNTIL END-OF-VIP.
018500    CLOSE VIP-FILE.
018600 2000-EXIT.
018700    EXIT.
018800
018900*    A VIP line is trusted only when its first nine bytes are
019000*    all numeric -- anything else (a blank line, stray text, a
019100*    trailer) is reported and dropped rather than stored as a
019200*    nine-digit ID that would never match a real customer.
019300 2100-READ-VIP-RECORD.
019400    READ VIP-FILE
019500        AT END
019600            MOVE "Y" TO W-END-OF-VIP
019700        NOT AT END
019800            IF  VIP-CUST-ID (1:9) IS NUMERIC
019900*                W-VIP-COUNT doubles as both the running total
020000*                and the subscript for the slot just filled --
020100*                no separate index is kept for the table.
020200                ADD 1 TO W-VIP-COUNT
020300                MOVE VIP-CUST-ID (1:9) TO W-VIP-ID (W-VIP-COUNT)
020400            ELSE
020500                DISPLAY "CUSTOMER-EXTRACT: BAD VIP LINE: "
020600                        VIP-CUST-ID
020700*                A bad VIP line never halts the load -- it is
020800*                logged and the loop just moves on to the next
020900*                line, the same tolerance CUSTOMER-FILE itself
021000*                gets for a malformed order count below.
021100            END-IF
021200    END-READ.
021300 2100-EXIT.
021400    EXIT.
021500
021600*    BATCH FLOW 2 -- one customer header, its orders, and each
021700*    order's items.  CF-CUST-ID/CF-CUST-NAME/CF-CUST-REG-DATE/
021800*    CF-CUST-ORDER-COUNT share FD storage with the order and item
021900*    record formats (FDCUSTF.CBL), so they are saved off before
022000*    the first order read overlays them; every later paragraph
022100*    for this customer works from the saved copies.
022200 3000-PROCESS-ONE-CUSTOMER.
022300*        Save every header field off the shared FD buffer before
022400*        the first order READ below overwrites it.  The order
022500*        count is saved raw (W-SAVED-CUST-ORDER-COUNT-RAW) and the
022600*        edited copy zeroed here -- 3020 below decides whether the
022700*        raw count is trustworthy enough to move to the real one.
022800    MOVE CF-CUST-ID           TO W-SAVED-CUST-ID.
022900    MOVE CF-CUST-NAME         TO W-SAVED-CUST-NAME.
023000    MOVE CF-CUST-REG-DATE     TO W-SAVED-CUST-REG-DATE.
023100    MOVE CF-CUST-ORDER-COUNT  TO W-SAVED-CUST-ORDER-COUNT-RAW.
023200    MOVE ZERO TO W-SAVED-CUST-ORDER-COUNT.
023300    PERFORM 3020-EDIT-CUSTOMER-HEADER THRU 3020-EXIT.
023400*    The order loop below runs W-SAVED-CUST-ORDER-COUNT times
023500*    for EVERY customer, skipped or not -- the order/item
023600*    records still have to be read off the file so the next
023700*    customer header lines up; 3100-PROCESS-ONE-ORDER itself
023800*    checks SKIP-CUSTOMER before doing any real edit/stage/
023900*    write work.
024000    PERFORM 3100-PROCESS-ONE-ORDER THRU 3100-EXIT
024100        VARYING W-ORDER-SUB FROM 1 BY 1
024200        UNTIL W-ORDER-SUB > W-SAVED-CUST-ORDER-COUNT.
024300    PERFORM 3010-READ-CUSTOMER-HEADER THRU 3010-EXIT.
024400 3000-EXIT.
024500    EXIT.
024600
024700*    Read-ahead pattern, same as INVOICE-EXTRACT -- the next
024800*    customer header is read here so 1000-MAIN-LOGIC's UNTIL test
024900*    always looks at a header already sitting in the FD buffer.
025000 3010-READ-CUSTOMER-HEADER.
025100    READ CUSTOMER-FILE
025200        AT END
025300            MOVE "Y" TO W-END-OF-CUSTOMER-FILE
025400    END-READ.
025500 3010-EXIT.
025600    EXIT.
025700
025800*    A customer with no ID, or with a blank name or registration
025900*    date, is skipped -- no orders or items under it are written,
026000*    though they are still read off the file below so the next
026100*    customer header lines up correctly.  A skipped customer's own
026200*    registration date and VIP flag are never computed.  Note
026300*    that "Total customers processed" on the quality summary
026400*    counts every customer with a present ID -- it is a distinct-
026500*    ID count, not a well-formed-customer count, so a customer
026600*    skipped here for a blank name or date still adds to it; only
026700*    a missing ID (no distinct ID to count) leaves it out.
026800 3020-EDIT-CUSTOMER-HEADER.
026900    MOVE "N" TO W-SKIP-CUSTOMER.
027000    IF  W-SAVED-CUST-ID = ZERO
027100        MOVE "Y" TO W-SKIP-CUSTOMER
027200        MOVE W-SAVED-CUST-ID     TO SKPC-CUSTOMER-ID
027300        MOVE "Missing customer ID" TO SKPC-REASON
027400        PERFORM 3030-WRITE-SKIPPED-CUSTOMER THRU 3030-EXIT
027500    ELSE
027600*        W-CUST-PROCESSED is bumped here, before the name/date
027700*        checks below run, so it reflects every customer with a
027800*        real ID regardless of what the rest of this paragraph
027900*        decides about the header.
028000        ADD 1 TO W-CUST-PROCESSED
028100        IF  W-SAVED-CUST-NAME = SPACES
028200            OR W-SAVED-CUST-REG-DATE = SPACES
028300            MOVE "Y" TO W-SKIP-CUSTOMER
028400            MOVE W-SAVED-CUST-ID TO SKPC-CUSTOMER-ID
028500            MOVE "Missing name or registration_date"
028600                                 TO SKPC-REASON
028700            PERFORM 3030-WRITE-SKIPPED-CUSTOMER THRU 3030-EXIT
028800        END-IF
028900    END-IF.
029000*
029100*    The order count is a plain DISPLAY numeric field copied off
029200*    the file -- a garbled byte in it is not a PICTURE violation,
029300*    so it has to be range-checked here before it is trusted as a
029400*    PERFORM VARYING upper bound.  A non-numeric count is logged
029500*    as its own skip reason (unless the customer is already being
029600*    skipped for ID or name/date above) and forced to zero so the
029700*    order loop in 3000-PROCESS-ONE-CUSTOMER cannot run past the
029800*    real data.
029900    IF  W-SAVED-CUST-ORDER-COUNT-RAW IS NOT NUMERIC
030000        IF  NOT SKIP-CUSTOMER
030100            MOVE "Y" TO W-SKIP-CUSTOMER
030200            MOVE W-SAVED-CUST-ID TO SKPC-CUSTOMER-ID
030300            MOVE "Malformed orders field" TO SKPC-REASON
030400            PERFORM 3030-WRITE-SKIPPED-CUSTOMER THRU 3030-EXIT
030500        END-IF
030600    ELSE
030700        MOVE W-SAVED-CUST-ORDER-COUNT-RAW
030800                             TO W-SAVED-CUST-ORDER-COUNT
030900    END-IF.
031000*    A customer that survives every check above gets its
031100*    registration date edited and its VIP flag looked up; a
031200*    skipped customer gets neither, and only bumps the skip
031300*    counter the summary report prints.
031400    IF  NOT SKIP-CUSTOMER
031500        MOVE W-SAVED-CUST-REG-DATE TO GDTV-RAW-DATE
031600        PERFORM 2900-VALIDATE-GDTV-DATE THRU 2900-EXIT
031700        IF  GDTV-VALID-DATE-INFORMED
031800            MOVE GDTV-OUT-DATE TO W-CUST-REG-DATE-OUT
031900        ELSE
032000            MOVE SPACES TO W-CUST-REG-DATE-OUT
032100        END-IF
032200        PERFORM 3070-CHECK-VIP-CUSTOMER THRU 3070-EXIT
032300*        "true "/"false" are moved as literal text, five bytes
032400*        either way, into the fixed X(5) output field -- the
032500*        downstream feed reads the word, not a COBOL 88-level.
032600        IF  FOUND-VIP
032700            MOVE "true " TO W-CUST-IS-VIP-OUT
032800        ELSE
032900            MOVE "false" TO W-CUST-IS-VIP-OUT
033000        END-IF
033100    ELSE
033200        ADD 1 TO W-CUST-SKIPPED
033300    END-IF.
033400 3020-EXIT.
033500    EXIT.
033600
033700*    SKIPPED-CUSTOMERS is only OPENed the first time a customer
033800*    is actually rejected -- a run with no rejected customers
033900*    never creates the file at all.  W-SKPC-SWITCH (and
034000*    SKPC-IS-OPEN, the 88-level built on it) remembers that
034100*    fact for 4100-CLOSE-REJECT-FILES at end of run.
034200 3030-WRITE-SKIPPED-CUSTOMER.
034300    IF  NOT SKPC-IS-OPEN
034400        OPEN OUTPUT SKIPPED-CUSTOMERS
034500        MOVE "Y" TO W-SKPC-SWITCH
034600    END-IF.
034700    WRITE SKPC-RECORD.
034800 3030-EXIT.
034900    EXIT.
035000
035100*    One order under the customer in hand.  The header and its
035200*    items are always read, whether or not the owning customer was
035300*    accepted, so the file stays lined up; only an accepted
035400*    customer's orders are edited, staged, and counted.
035500 3100-PROCESS-ONE-ORDER.
035600    PERFORM 3110-READ-ORDER-HEADER THRU 3110-EXIT.
035700*        OF-ORD-ID-RAW is saved raw, not parsed, because 3120
035800*        below logs the raw text on a rejected order -- a
035900*        parsed ID of zero looks the same as zero from junk.
036000    MOVE OF-ORD-ID-RAW        TO W-SAVED-ORDER-ID-RAW.
036100    MOVE OF-ORD-DATE          TO W-SAVED-ORDER-DATE.
036200    MOVE OF-ORD-ITEM-COUNT    TO W-SAVED-ORDER-ITEM-COUNT-RAW.
036300    MOVE "N" TO W-SKIP-ORDER.
036400*        Reset per order -- 3630-BUILD-AND-STAGE-DETAIL adds into
036500*        this as each item is written, so a prior order's total
036600*        can never leak into this one's percentage-share math.
036700    MOVE ZERO TO W-ORDER-TOTAL-VALUE.
036800*
036900*    OF-ORD-ITEM-COUNT is likewise a plain DISPLAY numeric field
037000*    -- a malformed (non-numeric) item count is not an order-level
037100*    skip reason, it is treated as an empty item list instead,
037200*    with a DISPLAY warning to the console (no rejection-log
037300*    entry, since the order itself is not being rejected, only its
037400*    item list).
037500    IF  W-SAVED-ORDER-ITEM-COUNT-RAW IS NOT NUMERIC
037600        MOVE ZERO TO W-SAVED-ORDER-ITEM-COUNT
037700        DISPLAY "CUSTOMER-EXTRACT: MALFORMED ITEM LIST, CUST "
037800                W-SAVED-CUST-ID " ORDER " W-SAVED-ORDER-ID-RAW
037900    ELSE
038000        MOVE W-SAVED-ORDER-ITEM-COUNT-RAW
038100                             TO W-SAVED-ORDER-ITEM-COUNT
038200    END-IF.
038300    IF  NOT SKIP-CUSTOMER
038400        PERFORM 3120-EDIT-ORDER-HEADER THRU 3120-EXIT
038500    END-IF.
038600*    Pass 1 of the item loop -- see 3150-READ-AND-PARSE-ITEM's own
038700*    banner for why every item is staged regardless of skip state.
038800    PERFORM 3150-READ-AND-PARSE-ITEM THRU 3150-EXIT
038900        VARYING W-ITEM-SUB FROM 1 BY 1
039000        UNTIL W-ITEM-SUB > W-SAVED-ORDER-ITEM-COUNT.
039100*    Pass 2 only runs for an accepted customer's accepted order;
039200*    W-ORDERS-PROCESSED/W-ORDERS-SKIPPED are the two counters the
039300*    quality summary prints for "Total orders processed/skipped".
039400    IF  NOT SKIP-CUSTOMER
039500        IF  NOT SKIP-ORDER
039600            ADD 1 TO W-ORDERS-PROCESSED
039700            PERFORM 3600-WRITE-STAGED-ORDER-ITEMS THRU 3600-EXIT
039800        ELSE
039900            ADD 1 TO W-ORDERS-SKIPPED
040000        END-IF
040100    END-IF.
040200 3100-EXIT.
040300    EXIT.
040400
040500*    Reads one order header record off the shared FD buffer;
040600*    always runs, even for a customer already marked skipped,
040700*    so the read position tracks W-SAVED-CUST-ORDER-COUNT.
040800 3110-READ-ORDER-HEADER.
040900*    No read-ahead distinction from 3010 above -- the same
041000*    sequential READ, the only difference is which flag an AT
041100*    END sets.
041200    READ CUSTOMER-FILE
041300        AT END
041400            MOVE "Y" TO W-END-OF-CUSTOMER-FILE
041500    END-READ.
041600 3110-EXIT.
041700    EXIT.
041800
041900*    An order with no extractable order_id, or a blank order_date,
042000*    is skipped; an order_date that is present but unparsable
042100*    still keeps the order (date blank on its detail rows).
042200 3120-EDIT-ORDER-HEADER.
042300*    The order ID arrives as a raw string that may carry
042400*    non-digit noise around the real number -- 3400 pulls the
042500*    first embedded integer out of it the same way item IDs
042600*    are extracted below.
042700    MOVE W-SAVED-ORDER-ID-RAW TO W-PARSE-RAW-FIELD.
042800    PERFORM 3400-EXTRACT-INTEGER-FROM-STRING THRU 3400-EXIT.
042900    IF  W-EXTRACT-SUCCEEDED
043000        MOVE W-EXTRACTED-INT TO W-ORDER-ID-OUT
043100    ELSE
043200        MOVE ZERO TO W-ORDER-ID-OUT
043300    END-IF.
043400    MOVE W-SAVED-ORDER-DATE TO GDTV-RAW-DATE.
043500    PERFORM 2900-VALIDATE-GDTV-DATE THRU 2900-EXIT.
043600*    GDTV-CHECK-RUN-DATE is on for the whole run, so an order
043700*    date before 1900 or after today's system date fails here
043800*    the same as an order date that is not a real calendar date.
043900    IF  GDTV-VALID-DATE-INFORMED
044000        MOVE GDTV-OUT-DATE TO W-ORDER-DATE-OUT
044100    ELSE
044200        MOVE SPACES TO W-ORDER-DATE-OUT
044300    END-IF.
044400*    Only a missing order ID or a wholly blank order_date skips
044500*    the order outright -- an order_date present but unparsable
044600*    already fell through to SPACES above and is let through.
044700    IF  NOT W-EXTRACT-SUCCEEDED
044800        OR W-SAVED-ORDER-DATE = SPACES
044900        MOVE "Y" TO W-SKIP-ORDER
045000        MOVE W-SAVED-CUST-ID      TO SKPO-CUSTOMER-ID
045100        MOVE W-SAVED-ORDER-ID-RAW TO SKPO-ORDER-RAW-ID
045200        MOVE "Missing or invalid order_id or order_date"
045300                                  TO SKPO-REASON
045400        PERFORM 3130-WRITE-SKIPPED-ORDER THRU 3130-EXIT
045500    END-IF.
045600 3120-EXIT.
045700    EXIT.
045800
045900*    SKIPPED-ORDERS, same lazy-OPEN convention as
046000*    3030-WRITE-SKIPPED-CUSTOMER above.
046100 3130-WRITE-SKIPPED-ORDER.
046200    IF  NOT SKPO-IS-OPEN
046300        OPEN OUTPUT SKIPPED-ORDERS
046400        MOVE "Y" TO W-SKPO-SWITCH
046500    END-IF.
046600*        SKPO-ORDER-RAW-ID carries the raw text saved off in
046700*        3100, never the parsed integer -- a garbled order_id
046800*        is exactly the kind of value an analyst reading this
046900*        log needs to see unparsed.
047000    WRITE SKPO-RECORD.
047100 3130-EXIT.
047200    EXIT.
047300
047400*    Pass 1 -- stage every item of the order in hand, parsing its
047500*    price and quantity whether or not the item will later be
047600*    rejected, so W-ORDER-TOTAL-VALUE carries every item's share
047700*    (a skipped item still counts toward the order total; it is
047800*    only left out of the detail file itself).
047900 3150-READ-AND-PARSE-ITEM.
048000    READ CUSTOMER-FILE
048100        AT END
048200            MOVE "Y" TO W-END-OF-CUSTOMER-FILE
048300    END-READ.
048400*        Everything lands in the W-ITEM-SUB slot of the OIS-
048500*        (order-item-staging) table -- the same slot 3610/3630
048600*        reads back out of in pass 2, once the whole order's
048700*        items have been read and W-ORDER-TOTAL-VALUE is final.
048800    MOVE IF-OITM-ID-RAW   TO OIS-PRODUCT-ID-RAW (W-ITEM-SUB).
048900    MOVE IF-OITM-NAME     TO OIS-PRODUCT-NAME   (W-ITEM-SUB).
049000    MOVE IF-OITM-CATEGORY TO OIS-CATEGORY-CODE  (W-ITEM-SUB).
049100*        Price and quantity each get their own OK flag -- a badly
049200*        formed price does not stop the quantity from being
049300*        parsed, and vice versa; 3610 below tests both flags
049400*        (among others) before deciding to write or reject.
049500    PERFORM 3200-PARSE-PRICE THRU 3200-EXIT.
049600    MOVE W-PARSE-PRICE-OK TO OIS-PRICE-OK (W-ITEM-SUB).
049700    MOVE W-PARSED-PRICE   TO OIS-PRICE    (W-ITEM-SUB).
049800    PERFORM 3250-PARSE-QUANTITY THRU 3250-EXIT.
049900    MOVE W-PARSE-QTY-OK   TO OIS-QTY-OK (W-ITEM-SUB).
050000    MOVE W-PARSED-QTY     TO OIS-QTY    (W-ITEM-SUB).
050100*        Product ID is extracted the same way an order ID is --
050200*        first embedded run of digits, zero filled -- sharing the
050300*        one 3400 paragraph rather than duplicating the scan.
050400    MOVE IF-OITM-ID-RAW   TO W-PARSE-RAW-FIELD.
050500    PERFORM 3400-EXTRACT-INTEGER-FROM-STRING THRU 3400-EXIT.
050600    MOVE W-EXTRACT-OK     TO OIS-ID-OK      (W-ITEM-SUB).
050700    MOVE W-EXTRACTED-INT  TO OIS-PRODUCT-ID (W-ITEM-SUB).
050800*        W-ORDER-TOTAL-VALUE only sees cleanly-parsed items -- a
050900*        bad price or quantity contributes nothing to the total,
051000*        the same way it contributes nothing to the detail file.
051100    IF  W-PRICE-PARSED AND W-QTY-PARSED
051200        COMPUTE W-TOTAL-ITEM-PRICE =
051300                OIS-PRICE (W-ITEM-SUB) * OIS-QTY (W-ITEM-SUB)
051400        ADD W-TOTAL-ITEM-PRICE TO W-ORDER-TOTAL-VALUE
051500    END-IF.
051600 3150-EXIT.
051700    EXIT.
051800
051900*    SKIPPED-ITEMS, same lazy-OPEN convention as the other two
052000*    rejection logs.
052100 3510-WRITE-SKIPPED-ITEM.
052200    IF  NOT SKPI-IS-OPEN
052300        OPEN OUTPUT SKIPPED-ITEMS
052400        MOVE "Y" TO W-SKPI-SWITCH
052500    END-IF.
052600    WRITE SKPI-RECORD.
052700 3510-EXIT.
052800    EXIT.
052900
053000*    Pass 2 -- an order with no items gets one placeholder detail
053100*    row; an order with items writes one detail row per accepted
053200*    item and logs the rest.
053300 3600-WRITE-STAGED-ORDER-ITEMS.
053400    IF  W-SAVED-ORDER-ITEM-COUNT = ZERO
053500        ADD 1 TO W-ZERO-ITEM-ORDERS
053600        PERFORM 3620-WRITE-PLACEHOLDER-ROW THRU 3620-EXIT
053700    ELSE
053800        PERFORM 3610-WRITE-ONE-ITEM THRU 3610-EXIT
053900            VARYING W-ITEM-SUB FROM 1 BY 1
054000            UNTIL W-ITEM-SUB > W-SAVED-ORDER-ITEM-COUNT
054100    END-IF.
054200 3600-EXIT.
054300    EXIT.
054400
054500*    A staged item is only written to CUSTOMER-DETAIL when every
054600*    one of its four OIS- validity flags is on; any one failing
054700*    sends it to SKIPPED-ITEMS instead, with the raw (unparsed)
054800*    product ID carried on the log row since the parsed ID is not
054900*    trustworthy for a rejected item.
055000 3610-WRITE-ONE-ITEM.
055100    IF  NOT OIS-ID-EXTRACTED (W-ITEM-SUB)
055200        OR OIS-PRODUCT-NAME (W-ITEM-SUB) = SPACES
055300        OR NOT OIS-PRICE-VALID (W-ITEM-SUB)
055400        OR NOT OIS-QTY-VALID (W-ITEM-SUB)
055500        ADD 1 TO W-ITEMS-SKIPPED
055600        MOVE W-SAVED-CUST-ID TO SKPI-CUSTOMER-ID
055700        MOVE W-ORDER-ID-OUT  TO SKPI-ORDER-ID
055800        MOVE OIS-PRODUCT-ID-RAW (W-ITEM-SUB) TO SKPI-ITEM-RAW-ID
055900        MOVE "Missing critical item info" TO SKPI-REASON
056000        PERFORM 3510-WRITE-SKIPPED-ITEM THRU 3510-EXIT
056100    ELSE
056200*        3630 runs here in pass 2, after every item in the order
056300*        has already been read and W-ORDER-TOTAL-VALUE finalized,
056400*        so the percentage-of-order share it computes is correct
056500*        even for the first item written.
056600        ADD 1 TO W-ITEMS-PROCESSED
056700        PERFORM 3630-BUILD-AND-STAGE-DETAIL THRU 3630-EXIT
056800    END-IF.
056900 3610-EXIT.
057000    EXIT.
057100
057200*    CSTW-SORT-SEQ of 9 puts the placeholder row after any real
057300*    item rows for the same order once CSS-SORT-SEQ is sorted
057400*    ascending -- it cannot happen for the same order as a real
057500*    item row (an order is either zero-item or it is not), but the
057600*    convention is kept consistent with 3630's CSTW-SORT-SEQ of 1
057700*    so both paragraphs are obviously part of the same scheme.
057800 3620-WRITE-PLACEHOLDER-ROW.
057900    MOVE W-SAVED-CUST-ID     TO CSTW-CUSTOMER-ID.
058000    MOVE W-SAVED-CUST-NAME   TO CSTW-CUSTOMER-NAME.
058100    MOVE W-CUST-REG-DATE-OUT TO CSTW-REG-DATE.
058200    MOVE W-CUST-IS-VIP-OUT   TO CSTW-IS-VIP.
058300    MOVE W-ORDER-ID-OUT      TO CSTW-ORDER-ID.
058400    MOVE W-ORDER-DATE-OUT    TO CSTW-ORDER-DATE.
058500*    Customer and order fields above are real -- the order has no
058600*    accepted items, so every item-level field below is forced to
058700*    zero or spaces rather than left holding whatever the last
058800*    customer's item happened to leave in CUSTOMER-WORK-RECORD.
058900    MOVE ZERO                TO CSTW-PRODUCT-ID.
059000    MOVE SPACES              TO CSTW-PRODUCT-NAME.
059100    MOVE SPACES              TO CSTW-CATEGORY.
059200    MOVE ZERO                TO CSTW-UNIT-PRICE.
059300    MOVE ZERO                TO CSTW-ITEM-QUANTITY.
059400    MOVE ZERO                TO CSTW-TOTAL-ITEM-PRICE.
059500    MOVE ZERO                TO CSTW-ORDER-VALUE-PCT.
059600    MOVE 9                   TO CSTW-SORT-SEQ.
059700    WRITE CSTW-RECORD.
059800    ADD 1 TO W-TOTAL-DETAIL-ROWS.
059900 3620-EXIT.
060000    EXIT.
060100
060200*    One accepted item -- decode its category, total its extended
060300*    price (rounded half-up, the COBOL ROUNDED default, in place
060400*    of round-half-even), and work out its share of the order
060500*    total (blank, realized here as zero, when the order total
060600*    is not greater than zero).
060700 3630-BUILD-AND-STAGE-DETAIL.
060800*        Same customer/order fields as 3620-WRITE-PLACEHOLDER-ROW
060900*        above; only the item-level fields below differ, since
061000*        this row carries a real accepted item.
061100    MOVE W-SAVED-CUST-ID     TO CSTW-CUSTOMER-ID.
061200    MOVE W-SAVED-CUST-NAME   TO CSTW-CUSTOMER-NAME.
061300    MOVE W-CUST-REG-DATE-OUT TO CSTW-REG-DATE.
061400    MOVE W-CUST-IS-VIP-OUT   TO CSTW-IS-VIP.
061500    MOVE W-ORDER-ID-OUT      TO CSTW-ORDER-ID.
061600    MOVE W-ORDER-DATE-OUT    TO CSTW-ORDER-DATE.
061700    MOVE OIS-PRODUCT-ID   (W-ITEM-SUB) TO CSTW-PRODUCT-ID.
061800    MOVE OIS-PRODUCT-NAME (W-ITEM-SUB) TO CSTW-PRODUCT-NAME.
061900*    W-CATEGORY-RAW is scratch owned by 3300-DECODE-CATEGORY alone
062000*    -- the decoded category name it hands back in W-CATEGORY-OUT,
062100*    not the raw code staged here, is what goes on the detail row.
062200    MOVE OIS-CATEGORY-CODE (W-ITEM-SUB) TO W-CATEGORY-RAW.
062300    PERFORM 3300-DECODE-CATEGORY THRU 3300-EXIT.
062400    MOVE W-CATEGORY-OUT      TO CSTW-CATEGORY.
062500    MOVE OIS-PRICE (W-ITEM-SUB) TO CSTW-UNIT-PRICE.
062600    MOVE OIS-QTY   (W-ITEM-SUB) TO CSTW-ITEM-QUANTITY.
062700*        CSTW-TOTAL-ITEM-PRICE is recomputed here rather than
062800*        carried over from W-TOTAL-ITEM-PRICE in 3150 -- the same
062900*        two factors, the same ROUNDED result, just not worth a
063000*        second working field to hold between paragraphs.
063100    COMPUTE CSTW-TOTAL-ITEM-PRICE ROUNDED =
063200            OIS-PRICE (W-ITEM-SUB) * OIS-QTY (W-ITEM-SUB).
063300*        CSTW-ORDER-VALUE-PCT is PIC S9(3)V99 -- three whole
063400*        digits is headroom enough for an item to run over 100%
063500*        of its own order (a later price correction can leave
063600*        the order total lower than an item priced against the
063700*        original order), never expected to reach 999%.
063800    IF  W-ORDER-TOTAL-VALUE > ZERO
063900        COMPUTE CSTW-ORDER-VALUE-PCT ROUNDED =
064000                (CSTW-TOTAL-ITEM-PRICE / W-ORDER-TOTAL-VALUE)
064100                * 100
064200    ELSE
064300        MOVE ZERO TO CSTW-ORDER-VALUE-PCT
064400    END-IF.
064500    MOVE 1 TO CSTW-SORT-SEQ.
064600    WRITE CSTW-RECORD.
064700    ADD 1 TO W-TOTAL-DETAIL-ROWS.
064800    PERFORM 3640-BUMP-CATEGORY-COUNT THRU 3640-EXIT.
064900 3630-EXIT.
065000    EXIT.
065100
065200*    W-CAT-CODE-NUM is set by 3300-DECODE-CATEGORY in PLCATDEC.CBL
065300*    -- 1 through 4 for a recognized category, 5 reserved for the
065400*    MISC fallback bucket the quality report also prints.
065500 3640-BUMP-CATEGORY-COUNT.
065600    IF  W-CAT-CODE-NUM > ZERO AND W-CAT-CODE-NUM < 5
065700        ADD 1 TO W-CAT-COUNT-ENTRY (W-CAT-CODE-NUM)
065800    ELSE
065900        ADD 1 TO W-CAT-COUNT-ENTRY (5)
066000    END-IF.
066100 3640-EXIT.
066200    EXIT.
066300
066400*    BATCH FLOW 3 -- sort the buffered work rows by customer ID,
066500*    order ID, the placeholder tie breaker, and product ID, and
066600*    write the detail file in one pass.
066700*    CUSTOMER-FILE is already at end of file by the time this
066800*    paragraph runs -- it is CLOSEd here anyway, by the book,
066900*    before the SORT verb opens and closes its own work files.
067000 4000-SORT-AND-WRITE-DETAIL.
067100    CLOSE CUSTOMER-WORK-FILE.
067200    CLOSE CUSTOMER-FILE.
067300*    CSS-SORT-SEQ breaks the tie between a real item row and the
067400*    zero-item placeholder row that can share the same customer
067500*    and order ID, keeping the placeholder from landing out of
067600*    order relative to the items it stands in for.
067700*    CSS-PRODUCT-ID is the last tiebreak key -- two item rows
067800*    under the same order sort by product ID alone, giving a
067900*    stable, repeatable file layout rather than any business
068000*    meaning to that ordering.
068100    SORT CSSORT-FILE
068200        ON ASCENDING KEY CSS-CUSTOMER-ID
068300        ON ASCENDING KEY CSS-ORDER-ID
068400        ON ASCENDING KEY CSS-SORT-SEQ
068500        ON ASCENDING KEY CSS-PRODUCT-ID
068600        USING CUSTOMER-WORK-FILE
068700        GIVING CUSTOMER-DETAIL.
068800 4000-EXIT.
068900    EXIT.
069000
069100*    Any of the three rejection logs that was never OPENed (no
069200*    rows of that kind this run) is left alone here -- CLOSEing a
069300*    file never OPENed would abend the run.
069400*    SKPC-IS-OPEN, SKPO-IS-OPEN and SKPI-IS-OPEN are the 88-levels
069500*    riding on W-SKPC-SWITCH/W-SKPO-SWITCH/W-SKPI-SWITCH, each set
069600*    to "Y" the first time its log was actually OPENed and written
069700*    to, back in the matching 303x-WRITE-SKIPPED-* paragraph.
069800 4100-CLOSE-REJECT-FILES.
069900    IF  SKPC-IS-OPEN
070000        CLOSE SKIPPED-CUSTOMERS
070100    END-IF.
070200    IF  SKPO-IS-OPEN
070300        CLOSE SKIPPED-ORDERS
070400    END-IF.
070500*        All three tests run unconditionally, regardless of which
070600*        logs actually opened -- CLOSEing a file that never
070700*        OPENed is the only thing this paragraph guards against.
070800    IF  SKPI-IS-OPEN
070900        CLOSE SKIPPED-ITEMS
071000    END-IF.
071100 4100-EXIT.
071200    EXIT.
071300
071400*    BATCH FLOW 4 -- the data-quality summary, printed last, after
071500*    every counter it reports on has reached its final value.
071600 5000-PRINT-SUMMARY.
071700    OPEN OUTPUT QUALITY-REPORT.
071800    PERFORM 6000-PRINT-QUALITY-REPORT THRU 6000-EXIT.
071900    CLOSE QUALITY-REPORT.
072000 5000-EXIT.
072100    EXIT.
072200*    PLQUALRP.CBL's own 6000 paragraph does all the heading,
072300*    spacing and COMP-to-DISPLAY editing; this paragraph only
072400*    brackets the OPEN/CLOSE of QUALITY-REPORT around that call.
072500
072600*    Shared date-edit paragraph (2800-/2900-), called here with
072700*    GDTV-CHECK-RUN-DATE on for the life of the run.
072800    COPY "PLDTVAL.CBL".
072900*    VIP-table lookup (3070-/3080-).
073000    COPY "PLVIPCHK.CBL".
073100*    Raw-string-to-integer extractor, shared by order ID and item
073200*    ID parsing (3400-).
073300    COPY "PLPRSINT.CBL".
073400*    Two-pass-tolerant price parser (3200-).
073500    COPY "PLPRSPRC.CBL".
073600*    Two-pass-tolerant quantity parser (3250-).
073700    COPY "PLPRSQTY.CBL".
073800*    Category-code-to-name decode, REDEFINES-table lookup (3300-).
073900    COPY "PLCATDEC.CBL".
074000*    End-of-run data-quality report print logic (6000-).
074100    COPY "PLQUALRP.CBL".
