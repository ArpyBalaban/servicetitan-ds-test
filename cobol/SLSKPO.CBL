000100*                                                                 
000200* SLSKPO.CBL -- SELECT clause for the skipped-orders log.         
000300* Written only when at least one order is rejected.               
000400*                                                                 
000500 SELECT SKIPPED-ORDERS ASSIGN TO SKIPOR                           
000600        ORGANIZATION IS LINE SEQUENTIAL.                          
