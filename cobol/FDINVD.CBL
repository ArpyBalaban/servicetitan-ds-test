000100*
000200* FDINVD.CBL -- INVOICE-DETAIL, the sorted output of
000300* INVOICE-EXTRACT.  One row per accepted invoice item.
000400*
000500* Written only by 4000-SORT-AND-WRITE-DETAIL's SORT ... GIVING
000600* clause, after IVSORT-FILE has ordered every buffered
000700* INVOICE-WORK-FILE row by invoice ID and item ID.
000800 FD  INVOICE-DETAIL
000900    LABEL RECORDS ARE STANDARD.
001000 01  INVOICE-DETAIL-RECORD.
001100*        Header fields, repeated on every item row for the
001200*        invoice -- saved off before the item reads overlaid them.
001300    05  OUT-INVOICE-ID           PIC X(10).
001400    05  OUT-CREATED-ON           PIC X(10).
001500*        Item fields.  OUT-TYPE is the nine-byte decoded name, not
001600*        the one-digit ITM-TYPE code the input file carries.
001700    05  OUT-INVOICEITEM-ID       PIC 9(9).
001800    05  OUT-INVOICEITEM-NAME     PIC X(30).
001900    05  OUT-TYPE                 PIC X(9).
002000    05  OUT-UNIT-PRICE           PIC S9(9).
002100    05  OUT-TOTAL-PRICE          PIC S9(11).
002200*        Rounded share of the invoice total this item represents.
002300    05  OUT-PCT-IN-INVOICE       PIC S9(1)V9(6).
002400*        "true "/"false" text, stamped by the expired-invoice
002500*        table lookup -- never blank, every item gets one or the
002600*        other.
002700    05  OUT-IS-EXPIRED           PIC X(5).
002800    05  FILLER                   PIC X(02).
