000100*                                                                 
000200* PLCATDEC.CBL -- category-code decode.  1-Electronics, 2-Apparel,
000300* 3-Books, 4-Home Goods; any other code (non-numeric, zero, or    
000400* above 4) falls through to Misc, same as the old item-type decode
000500* in INVOICE-EXTRACT.  Caller moves the one-byte code to be       
000600* decoded into W-CATEGORY-RAW first -- this paragraph does not    
000700* reach into the item staging table itself.                       
000800*                                                                 
000900*     03/09/97  RJM  PR 2241  ORIGINAL FOR CUSTOMER-EXTRACT.      
001000*                                                                 
001100 3300-DECODE-CATEGORY.
001200*        A non-numeric code leaves W-CAT-CODE-NUM at zero, which
001300*        the range test below falls through to MISC the same as
001400*        a numeric code of zero or anything above 4.
001500     MOVE ZERO              TO W-CAT-CODE-NUM
001600     IF W-CATEGORY-RAW IS NUMERIC
001700         MOVE W-CATEGORY-RAW TO W-CAT-CODE-NUM
001800     END-IF
001900*        Entries 1-4 of W-CATEGORY-DECODE-ENTRY are the named
002000*        categories; entry 5 is the MISC catch-all, subscripted
002100*        directly rather than through a separate ELSE literal.
002200     IF W-CAT-CODE-NUM > ZERO AND W-CAT-CODE-NUM < 5
002300         MOVE W-CATEGORY-DECODE-ENTRY (W-CAT-CODE-NUM)
002400                           TO W-CATEGORY-OUT
002500     ELSE
002600         MOVE W-CATEGORY-DECODE-ENTRY (5) TO W-CATEGORY-OUT
002700     END-IF.
002800 3300-EXIT.                                                       
002900     EXIT.                                                        
