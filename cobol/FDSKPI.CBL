000100*
000200* FDSKPI.CBL -- one rejected order item per line, under its
000300* already-validated owning customer and order IDs.
000400*
000500* Written only by 3510-WRITE-SKIPPED-ITEM, OPENed lazily the first
000600* time an item actually fails the pass-2 write edit -- a run with
000700* no rejected items never creates this file at all.  SKPI-ITEM-
000800* RAW-ID carries the raw (unparsed) item identifier, never the
000900* parsed numeric ID, since a rejected item's parsed ID may itself
001000* be the reason for the rejection.
001100 FD  SKIPPED-ITEMS
001200    LABEL RECORDS ARE STANDARD.
001300 01  SKPI-RECORD.
001400*    Two-byte FILLER spacers between fields, not a delimiter --
001500*    this log is a fixed-width positional file, read by column
001600*    position, same as the other two rejection logs.
001700    05  SKPI-CUSTOMER-ID         PIC 9(9).
001800    05  FILLER                   PIC X(02).
001900    05  SKPI-ORDER-ID            PIC 9(9).
002000    05  FILLER                   PIC X(02).
002100    05  SKPI-ITEM-RAW-ID         PIC X(15).
002200    05  FILLER                   PIC X(02).
002300*    SKPI-REASON is always the single literal "Missing critical
002400*    item info" -- one reason code for every one of the four
002500*    OIS- validity flags, not a distinct message per flag.
002600    05  SKPI-REASON              PIC X(40).
002700    05  FILLER                   PIC X(04).
