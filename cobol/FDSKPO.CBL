000100*
000200* FDSKPO.CBL -- one rejected order per line, under its (already
000300* validated) owning customer ID.
000400*
000500* Written only by 3130-WRITE-SKIPPED-ORDER, OPENed lazily the
000600* first time an order actually fails the pass-2 write edit.
000700* SKPO-ORDER-RAW-ID carries the unparsed order identifier as read
000800* off the input, never a converted numeric value, because a bad
000900* conversion is itself one of the reasons an order gets rejected.
001000 FD  SKIPPED-ORDERS
001100    LABEL RECORDS ARE STANDARD.
001200 01  SKPO-RECORD.
001300*    12 bytes of trailing FILLER matches SKPC-RECORD's own total
001400*    width (FDSKPC.CBL) at 80 bytes -- a coincidence of the two
001500*    field layouts, not a fixed record length the shop enforces.
001600    05  SKPO-CUSTOMER-ID         PIC 9(9).
001700    05  FILLER                   PIC X(02).
001800    05  SKPO-ORDER-RAW-ID        PIC X(15).
001900    05  FILLER                   PIC X(02).
002000*        Free-text reason, one of a handful of fixed literals set
002100*        by whichever OIS- validity test in pass 2 first failed.
002200    05  SKPO-REASON              PIC X(40).
002300    05  FILLER                   PIC X(12).
