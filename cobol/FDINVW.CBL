000100*
000200* FDINVW.CBL -- INVOICE-WORK-FILE, the unsorted staging copy of
000300* the invoice detail row, laid out exactly like INVOICE-DETAIL
000400* (FDINVD.CBL) so the sort step is a straight pass-through.
000500*
000600* Written once per accepted item by PLINVPR2.CBL's 3310-WRITE-
000700* ONE-ITEM; read back as SORT's USING file by 4000-SORT-AND-
000800* WRITE-DETAIL once every invoice has been processed.
000900 FD  INVOICE-WORK-FILE
001000    LABEL RECORDS ARE STANDARD.
001100 01  INVW-RECORD.
001200    05  INVW-INVOICE-ID          PIC X(10).
001300    05  INVW-CREATED-ON          PIC X(10).
001400*    INVW-INVOICEITEM-ID is the parsed item ID -- ITM-ID from
001500*    FDINVH.CBL copied straight across, since invoice items carry
001600*    no raw/parsed distinction the way a customer order item does.
001700    05  INVW-INVOICEITEM-ID      PIC 9(9).
001800    05  INVW-INVOICEITEM-NAME    PIC X(30).
001900    05  INVW-TYPE                PIC X(9).
002000*        Zoned DISPLAY money, not packed -- this shop has never
002100*        packed a price or total on any invoice or customer file.
002200    05  INVW-UNIT-PRICE          PIC S9(9).
002300    05  INVW-TOTAL-PRICE         PIC S9(11).
002400*    INVW-PCT-IN-INVOICE is left at zero on a zero-total invoice
002500*    rather than attempting a divide, since 3310 guards the
002600*    COMPUTE that would otherwise fill it in.
002700    05  INVW-PCT-IN-INVOICE      PIC S9(1)V9(6).
002800    05  INVW-IS-EXPIRED          PIC X(5).
002900    05  FILLER                   PIC X(02).
