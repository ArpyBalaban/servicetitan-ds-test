000100*                                                                 
000200* SLVIPF.CBL -- SELECT clause for the VIP customer-ID list.       
000300*                                                                 
000400 SELECT VIP-FILE ASSIGN TO VIPFL                                  
000500        ORGANIZATION IS LINE SEQUENTIAL.                          
