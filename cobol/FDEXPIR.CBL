000100*                                                                 
000200* FDEXPIR.CBL -- one expired invoice number per line.  Blank      
000300* lines are skipped when the table is loaded.                     
000400*                                                                 
000500 FD  EXPIRED-FILE                                                 
000600     LABEL RECORDS ARE STANDARD.                                  
000700 01  EXPIRED-FILE-RECORD.
000800*        80-byte card-image record, unchanged since the list was
000900*        first punched off the old expired-invoice tub file --
001000*        only the first ten bytes carry data this program reads.
001100     05  EXP-INV-ID               PIC X(10).
001200     05  FILLER                   PIC X(70).
