000100*                                                                 
000200* SLINVS.CBL -- SELECT clause for the SORT work file used to put  
000300* invoice detail rows into invoice-id/item-id order.              
000400*                                                                 
000500 SELECT IVSORT-FILE ASSIGN TO INVCSW.                             
