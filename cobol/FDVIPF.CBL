000100*                                                                 
000200* FDVIPF.CBL -- one customer ID per line.  Lines that are not all 
000300* digits are skipped, with a warning, when the table is loaded.   
000400*                                                                 
000500 FD  VIP-FILE                                                     
000600     LABEL RECORDS ARE STANDARD.                                  
000700 01  VIP-FILE-RECORD.
000800*        Only the first 9 bytes of VIP-CUST-ID are tested for
000900*        NUMERIC at load time -- byte 10 is always blank filler
001000*        on the real file, same width as the customer ID itself.
001100     05  VIP-CUST-ID              PIC X(10).
001200     05  FILLER                   PIC X(70).
